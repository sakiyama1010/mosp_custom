000100*
000200*    RECORD DEFINITION FOR THE CUTOFF/HOLIDAY-CODE
000300*    PARAMETER FILE  --  ATTENDANCE/LEAVE CUTOFF SUITE
000400*    USES CUTP-CUTOFF-CODE AS KEY
000500*
000600*  IF MOVED TO THE ACAS SYSTEM FILE THIS WOULD BE RECORD 7 -
000700*  A DECISION TO BE MADE AFTER TESTING WITH THE EXPORT SUITE.
000800*
000900*  FILE SIZE 320 BYTES PADDED TO 512 BY FILLER.
001000*
001100* CHANGES:
001200* 09/12/95 VBC - CREATED, LIFTED FROM PY-PARAM1-RECORD (WSPYPARAM1).
001300* 04/03/96 VBC - ADDED CUTP-RANGE-LABEL TABLE FOR THE
001400*                APPLIED-DATE RANGE-LABEL LOOKUP.
001500* 30/06/98 VBC - Y2K.  ALL DATES RE-CUT TO PIC 9(8) CCYYMMDD.
001600* 17/09/02 REN - REQ PY-1877.  ADDED CUTP-SUB-HOLIDAY-TYPE TABLE
001700*                (LEGAL/PRESCRIBED/NIGHT).
001800* 11/05/07 REN - REQ PY-2960.  ADDED CUTP-MAX-DAY-THIS-MONTH FOR
001900*                THE "IS THE NTH A SAME-MONTH OR NEXT-MONTH
002000*                CUTOFF" RULE.
002100*
002200 01  PY-Cutoff-Param-Record.
002300     03  Cutp-Block.
002400         05  Cutp-Cutoff-Code           pic x(8).
002500         05  Cutp-Description           pic x(30).
002600*
002700*        THE CONFIGURED CUTOFF DAY OF MONTH.  99 IS THE
002800*        SENTINEL FOR "END OF MONTH".
002900*
003000         05  Cutp-Cutoff-Day            pic 99         comp.
003100             88  Cutp-End-Of-Month             value 99.
003200*
003300*        IF CUTP-CUTOFF-DAY EXCEEDS THIS THRESHOLD THE DAY IS
003400*        TREATED AS FALLING IN THE FOLLOWING CALENDAR MONTH.
003500*        DEF 20.
003600*
003700         05  Cutp-Max-Day-This-Month    pic 99         comp.
003800*
003900*        WORK-TYPE CODES USED BY PYTIMUTL'S HOLIDAY/LEGAL
004000*        CLASSIFICATION.  DEF "50"/"51"/"52".
004100*
004200         05  Cutp-Legal-Holiday-Wktype       pic x(4).
004300         05  Cutp-Prescribed-Holiday-Wktype  pic x(4).
004400         05  Cutp-Work-On-Legal-Wktype       pic x(4).
004500*
004600*        SUB-HOLIDAY (COMPENSATORY LEAVE) TYPE CODES, USED TO
004700*        FILTER THE SUB-HOLIDAY DAY TOTAL BY LEGAL/PRESCRIBED/
004800*        NIGHT WHEN PYREQCLC IS ASKED FOR ONE OF THE THREE.
004900*
005000         05  Cutp-Sub-Holiday-Type      occurs 3.
005100             07  Cutp-Sub-Type-Code     pic x(4).
005200             07  Cutp-Sub-Type-Name     pic x(16).
005300*
005400*        RANGE-LABEL CODE TABLE - THE TEXT PYREQCLC APPENDS
005500*        TO EACH APPLIED-DATE ENTRY ON A QUALIFYING REQUEST.
005600*        DEF "AllTime"/"FrontTime"/"BackTime" FOR RANGES 1/2/3;
005700*        RANGE 4 (HOURLY) NEVER QUALIFIES SO HAS NO LABEL.
005800*
005900         05  Cutp-Range-Label           occurs 4.
006000             07  Cutp-Range-Code        pic 9.
006100             07  Cutp-Range-Text        pic x(12).
006200*
006300         05  Cutp-Default-Position-Filter  pic x(10).
006400         05  Cutp-Default-Work-Place       pic x(10).
006500     03  filler                          pic x(146).
