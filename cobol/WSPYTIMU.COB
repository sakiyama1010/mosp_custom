000100*
000200*    LINKAGE LAYOUT SHARED BY PYTIMUTL AND ITS CALLERS.
000300*    ONE CALL, MANY FUNCTIONS - SEE PYT-FUNCTION 88-LEVELS.
000400*
000500* CHANGES:
000600* 12/01/96 VBC - CREATED.
000700* 04/03/96 VBC - ADDED THE INTERVAL TABLES FOR THE MI FUNCTION.
000800* 30/06/98 VBC - Y2K.  ALL DATES RE-CUT TO PIC 9(8) CCYYMMDD.
000900*
001000 01  Pytimutl-Ws.
001100     03  Pyt-Function              pic xx.
001200         88  Pyt-Fn-Cutoff-Dates        value "CD".
001300         88  Pyt-Fn-Elapsed-Minutes     value "EM".
001400         88  Pyt-Fn-Holiday-Wktype      value "HW".
001500         88  Pyt-Fn-Legal-Wktype        value "LW".
001600         88  Pyt-Fn-Merge-Intervals     value "MI".
001700     03  Pyt-Return-Code            pic 9          comp.
001800         88  Pyt-Okay                    value 0.
001900         88  Pyt-Bad-Function            value 9.
002000*
002100*        CD - CUTOFF-DATES.  INPUT CUTP-BLOCK, PYT-TARGET-YEAR/
002200*        MONTH.  OUTPUT PYT-START-DATE/PYT-END-DATE.
002300*
002400     03  Pyt-Cutp-Block.
002500         05  Pyt-Cutoff-Day             pic 99      comp.
002600         05  Pyt-Max-Day-This-Month     pic 99      comp.
002700         05  Pyt-Legal-Wktype           pic x(4).
002800         05  Pyt-Prescribed-Wktype      pic x(4).
002900         05  Pyt-Work-On-Legal-Wktype   pic x(4).
003000     03  Pyt-Target-Year            pic 9(4)       comp.
003100     03  Pyt-Target-Month           pic 99         comp.
003200     03  Pyt-Start-Date             pic 9(8)       comp.
003300     03  Pyt-End-Date               pic 9(8)       comp.
003400*
003500*        EM - ELAPSED-MINUTES.  INPUT PYT-TIME-1/PYT-TIME-2
003600*        (MINUTES SINCE MIDNIGHT, ZERO = NULL).  OUTPUT
003700*        PYT-ELAPSED-MINUTES.
003800*
003900     03  Pyt-Time-1                 pic 9(4)       comp.
004000     03  Pyt-Time-2                 pic 9(4)       comp.
004100     03  Pyt-Elapsed-Minutes        pic 9(4)       comp.
004200*
004300*        HW/LW - HOLIDAY-WKTYPE / LEGAL-WKTYPE.  INPUT
004400*        PYT-WORK-TYPE AND PYT-CUTP-BLOCK CODES ABOVE.  OUTPUT
004500*        PYT-CLASS-FLAG.
004600*
004700     03  Pyt-Work-Type              pic x(4).
004800     03  Pyt-Class-Flag             pic x.
004900         88  Pyt-Class-Yes              value "Y".
005000         88  Pyt-Class-No               value "N".
005100*
005200*        MI - MERGE-INTERVALS.  INPUT PYT-IVL-COUNT-1/2 AND
005300*        THE TWO INTERVAL TABLES (SET 2 EMPTY = COMBINE SET 1
005400*        ONLY).  OUTPUT PYT-MRG-COUNT AND PYT-MRG-TABLE, PLUS
005500*        PYT-TOTAL-MINUTES.
005600*
005700     03  Pyt-Ivl-Count-1            pic 99         comp.
005800     03  Pyt-Ivl-Table-1            occurs 20.
005900         05  Pyt-Ivl-1-Start        pic 9(4)       comp.
006000         05  Pyt-Ivl-1-End          pic 9(4)       comp.
006100     03  Pyt-Ivl-Count-2            pic 99         comp.
006200     03  Pyt-Ivl-Table-2            occurs 20.
006300         05  Pyt-Ivl-2-Start        pic 9(4)       comp.
006400         05  Pyt-Ivl-2-End          pic 9(4)       comp.
006500     03  Pyt-Mrg-Count              pic 99         comp.
006600     03  Pyt-Mrg-Table              occurs 20.
006700         05  Pyt-Mrg-Start          pic 9(4)       comp.
006800         05  Pyt-Mrg-End            pic 9(4)       comp.
006900     03  Pyt-Total-Minutes          pic 9(5)       comp.
