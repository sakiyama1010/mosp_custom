000100*
000200*    FILE-CONTROL ENTRY FOR THE PAID-HOLIDAY-DATA (GRANT/
000300*    ACQUISITION) FILE.
000400*
000500* CHANGES:
000600* 07/11/95 VBC - CREATED.
000700*
000800     SELECT PY-Paid-Holiday-Data-File
000900         ASSIGN TO "PHOLDATA"
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         ACCESS MODE IS SEQUENTIAL
001200         FILE STATUS IS PY-Phd-Status.
