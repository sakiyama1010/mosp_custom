000100*
000200*    RECORD DEFINITION FOR THE SUSPENSION (LEAVE-OF-
000300*    ABSENCE HISTORY) FILE  --  ATTENDANCE/LEAVE CUTOFF SUITE
000400*    USES SUS-PERSONAL-ID + SUS-SUSPENSION-ID AS KEY
000500*
000600*    ONE RECORD PER SUSPENSION SPELL. SUS-END-DATE OF
000700*    ZERO MEANS THE SPELL IS STILL OPEN.
000800*
000900*  FILE SIZE 32 BYTES.
001000*
001100* CHANGES:
001200* 03/11/95 VBC - CREATED, LIFTED FROM PY-HISTORY-RECORD (WSPYHIS).
001300* 30/06/98 VBC - Y2K.  DATES RE-CUT TO PIC 9(8) CCYYMMDD, BINARY,
001400*                REPLACING THE OLD 2-DIGIT-YEAR PAIR.
001500* 08/05/07 REN - REQ PY-2960.  SUS-END-DATE ZERO NOW MEANS
001600*                "STILL OPEN" INSTEAD OF HIGH-VALUES.
001700*
001800 01  PY-Suspension-Record.
001900     03  Sus-Personal-Id               pic x(10).
002000     03  Sus-Suspension-Id             pic 9(9)   comp.
002100     03  Sus-Start-Date                pic 9(8)   comp.
002200     03  Sus-End-Date                  pic 9(8)   comp.
002300     03  filler                        pic x(4).
002400*
002500*   SMALL HEADER RECORD, RRN 1, GIVES THE LAST SUSPENSION-ID
002600*   ISSUED SO THE ON-LINE MAINTENANCE PROGRAM CAN ASSIGN THE
002700*   NEXT ONE WITHOUT A FULL-FILE SCAN.
002800*
002900 01  PY-Suspension-Header.
003000     03  Hdr-Sus-No                    pic 9(9)   comp.
003100     03  Hdr-Sus-Last-Suspension-Id    pic 9(9)   comp.
003200     03  filler                        pic x(20).
