000100*
000200*    FD FOR THE CUTOFF/HOLIDAY-CODE PARAMETER FILE.
000300*
000400* CHANGES:
000500* 09/12/95 VBC - CREATED.
000600*
000700 FD  PY-Cutoff-Param-File
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 512 CHARACTERS.
001000     COPY "WSPYCUTP.COB".
