000100*
000200*    FD FOR THE PAID-HOLIDAY-DATA (GRANT/ACQUISITION) FILE.
000300*
000400* CHANGES:
000500* 07/11/95 VBC - CREATED.
000600*
000700 FD  PY-Paid-Holiday-Data-File
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 32 CHARACTERS.
001000     COPY "WSPYPHD.COB".
