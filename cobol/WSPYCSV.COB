000100*
000200*    WORKING STORAGE FOR THE USED PAID HOLIDAY EXPORT OUTPUT
000300*    LINE.
000400*
000500* CHANGES:
000600* 02/12/95 VBC - CREATED, LIFTED FROM FINAL-RECORD (WSFINAL).
000700* 19/03/98 VBC - ADDED CSV-COLUMN-VALUE TABLE SO AA060 CAN
000800*                BUILD A ROW IN THE ORDER GIVEN BY EXPORT-FIELD
000900*                WITHOUT A STRING OF NESTED IFS PER COLUMN.
001000* 16/06/09 REN - REQ PY-4498.  DROPPED CSV-DETAIL-RECORD, THE
001100*                NAMED-FIELD LAYOUT LIFTED FROM FINAL-RECORD
001200*                BACK IN 95.  ONCE THE COLUMN-TABLE BUILD WENT
001300*                IN, EVERY FIELD IN IT EXCEPT THE USED-DAYS
001400*                EDIT WORK AREA WENT DEAD - EE310 BUILDS EACH
001500*                COLUMN STRAIGHT FROM HUMAN/GRANT-TABLE, NOT
001600*                FROM THIS RECORD.  KEPT ONLY CSV-USED-DAYS-
001700*                EDIT, THE ONE FIELD EE310 STILL MOVES THROUGH
001800*                ON ITS WAY INTO THE COLUMN TABLE.
001900*
002000 01  Csv-Edit-Data.
002100     03  Csv-Used-Days-Edit      pic 9(3)v9.
002200     03  filler                  pic x(10).
002300*
002400*    ONE SLOT PER POSSIBLE OUTPUT COLUMN, IN EXF-FIELD-SEQ
002500*    ORDER, FILLED BY AA060 THEN JOINED WITH COMMAS INTO
002600*    CSV-OUT-LINE.  7 = COUNT OF FIELD-NAMES IN THE SPEC.
002700*
002800 01  Csv-Column-Table.
002900     03  Csv-Column-Value        pic x(200)  occurs 7.
003000*
003100 01  Csv-Out-Line                pic x(1024).
003200 01  Csv-Header-Line             pic x(1024).
