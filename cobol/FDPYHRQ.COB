000100*
000200*    FD FOR THE HOLIDAY-REQUEST (LEAVE APPLICATION) FILE.
000300*
000400* CHANGES:
000500* 19/11/95 VBC - CREATED.
000600*
000700 FD  PY-Holiday-Request-File
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 64 CHARACTERS.
001000     COPY "WSPYHRQ.COB".
