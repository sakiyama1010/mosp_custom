000100*
000200*    RECORD DEFINITION FOR THE PAID-HOLIDAY-DATA (PAID
000300*    HOLIDAY GRANT) FILE  --  ATTENDANCE/LEAVE CUTOFF SUITE
000400*    USES PHD-PERSONAL-ID + PHD-ACQUISITION-DATE AS KEY
000500*
000600*  FILE SIZE 32 BYTES.
000700*
000800* CHANGES:
000900* 07/11/95 VBC - CREATED.
001000* 30/06/98 VBC - Y2K.  DATES RE-CUT TO PIC 9(8) CCYYMMDD, BINARY.
001100*
001200 01  PY-Paid-Holiday-Data-Record.
001300     03  Phd-Personal-Id          pic x(10).
001400     03  Phd-Acquisition-Date     pic 9(8)   comp.
001500     03  Phd-Effective-Start-Date pic 9(8)   comp.
001600     03  Phd-Effective-End-Date   pic 9(8)   comp.
001700     03  filler                   pic x(6).
