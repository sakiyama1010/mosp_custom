000100*
000200*    FD FOR THE SUSPENSION (LEAVE-OF-ABSENCE) HISTORY FILE.
000300*
000400* CHANGES:
000500* 03/11/95 VBC - CREATED.
000600*
000700 FD  PY-Suspension-File
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 32 CHARACTERS.
001000     COPY "WSPYSUS.COB".
