000100*
000200*    FILE-CONTROL ENTRY FOR THE EXPORT-FIELD (OUTPUT COLUMN
000300*    LAYOUT) FILE.
000400*
000500* CHANGES:
000600* 21/11/95 VBC - CREATED.
000700*
000800     SELECT PY-Export-Field-File
000900         ASSIGN TO "EXPFIELD"
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         ACCESS MODE IS SEQUENTIAL
001200         FILE STATUS IS PY-Exf-Status.
