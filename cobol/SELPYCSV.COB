000100*
000200*    FILE-CONTROL ENTRY FOR THE USED-PAID-HOLIDAY CSV EXPORT
000300*    OUTPUT FILE.  ASSIGNED DYNAMICALLY TO WS-OUTPUT-FILENAME,
000400*    WHICH AA065-BUILD-OUTPUT-FILENAME IN PYUPHDX FILLS IN FROM
000500*    THE EXPORT-CODE AND CUTOFF WINDOW BEFORE THE OPEN.
000600*
000700* CHANGES:
000800* 02/12/95 VBC - CREATED.
000900* 02/06/09 REN - REQ PY-4491.  ASSIGN WAS A FIXED "CSVOUT"
001000*                LITERAL AND THE COMMENT ABOVE STILL SAID THE
001100*                FILENAME WAS BUILT AT AA080, A PARAGRAPH THAT
001200*                WAS NEVER WRITTEN.  NOW ASSIGNS TO
001300*                WS-OUTPUT-FILENAME, SET BY THE NEW AA065.
001400*
001500     SELECT Csv-Output-File
001600         ASSIGN TO Ws-Output-Filename
001700         ORGANIZATION IS LINE SEQUENTIAL
001800         ACCESS MODE IS SEQUENTIAL
001900         FILE STATUS IS PY-Csv-Status.
