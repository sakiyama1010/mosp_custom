000100*
000200*    USED PAID-HOLIDAY EXPORT  --  ATTENDANCE/LEAVE CUTOFF SUITE
000300*
000400 identification          division.
000500*===============================
000600 program-id.             pyuphdx.
000700 author.                 V B Coen FBCS, FIDM, FIDPM.
000800 installation.           Applewood Computers - Time Section.
000900 date-written.           02/12/1995.
001000 date-compiled.
001100 security.               Copyright (C) 1995-2026, V B Coen.
001200*                        Distributed under the GNU General Public
001300*                        License.  See the file COPYING for
001400*                        details.
001500*
001600*    remarks.            Batch driver for the Used Paid Holiday
001700*                        export.  Reads the run-card, resolves
001800*                        the cutoff window, then walks the human
001900*                        (employee) master; for each employee in
002000*                        scope it syncs the suspension, paid-
002100*                        holiday-data and holiday-request files
002200*                        (all held in personal-id sequence) and
002300*                        writes one CSV detail line per paid-
002400*                        holiday grant that has qualifying usage.
002500*
002600*    files used.         RUNCARD.   Run-card (batch parameters).
002700*                        CUTPARAM.  Cutoff/holiday-code params.
002800*                        HUMAN.     Employee master (driver file).
002900*                        SUSPEND.   Suspension history.
003000*                        PHOLDATA.  Paid-holiday grant data.
003100*                        HOLREQ.    Holiday (leave) requests.
003200*                        EXPFIELD.  Export column layout.
003300*                        CSVOUT.    CSV export output - named
003400*                                   export-code-startdate-enddate.
003500*                                   csv at aa065, not a fixed dd.
003600*
003700*    called modules.     PYTIMUTL.  Cutoff-date resolution.
003800*                        PYREQCLC.  Request qualification test.
003900*
004000*    version.            1.00 of 02/12/95.
004100*
004200* changes:
004300* 02/12/95 vbc - created.
004400* 19/03/98 vbc - added the export-field driven column build so
004500*                the csv layout is data, not code.
004600* 30/06/98 vbc - y2k.  all dates re-cut to pic 9(8) ccyymmdd.
004700* 17/09/02 ren - req py-1877.  added the lower-sections scope
004800*                test.
004900* 08/05/07 ren - req py-2960.  suspension test now uses the
005000*                open-ended (sus-end-date = zero) spell rule.
005100* 21/01/09 ren - req py-4471.  added the position-code scope
005200*                filter, defaulting from cutp-block when the
005300*                run-card leaves it blank.
005400* 18/05/09 ren - req py-4483.  cc110 was letting every employee
005500*                through regardless of its own cutoff code -
005600*                added the hum-cutoff-code test.  cc100 was
005700*                also dropping suspended-but-still-open
005800*                employees from the export instead of
005900*                including them; added cc120-test-eligible to
006000*                build the presence/open-suspension union, and
006100*                re-pointed dd120's "still open" test at the
006200*                cutoff end date rather than the whole window.
006300* 02/06/09 ren - req py-4491.  csv output was always going to
006400*                the fixed dd-name csvout with no filename ever
006500*                built - added aa065-build-output-filename
006600*                (export-code-startdate-enddate.csv) and moved
006700*                the csv file's open there, after aa065 has set
006800*                ws-output-filename, since it can no longer be
006900*                opened as early as aa010.  ee100 was also
007000*                dropping any grant whose requests all failed to
007100*                qualify instead of writing it as a zero-usage
007200*                row - added gt-has-request to track "some
007300*                request matched", separately from gt-used-days.
007400*                wspyreqc/pyreqclc gained req-calc-stock-hours,
007500*                the one hourly total bb200-calc-totals was
007600*                missing.
007700* 16/06/09 ren - req py-4498.  neither "bad export code" nor
007800*                "zero rows produced" stopped the run - aa000
007900*                now tests exf-t-count after aa050 and
008000*                ws-detail-count after the employee loop, each
008100*                gobacking on its own distinct non-zero code.
008200*                dd410 was also summing pyreqclc's range-
008300*                derived req-day-value into gt-used-days instead
008400*                of the request's own stored use-day - req-t-
008500*                use-day is now loaded from rt-use-day and
008600*                summed directly, since the two can diverge.
008700*
008800* notes. The three feeder files (suspend, pholdata,
008900*                        holreq) are matched against human in
009000*                        personal-id sequence rather than read at
009100*                        random - all four files are produced by
009200*                        the nightly extract in the same sorted
009300*                        order, so a single forward pass over each
009400*                        is enough.  The csv output file's name is
009500*                        built at aa065 from the run-card's export
009600*                        code and the resolved cutoff window, so
009700*                        it cannot be opened as early as the other
009800*                        seven files are, at aa010.
009900*
010000******************************************************************
010100* Copyright Notice.
010200* ****************
010300*
010400* This notice supersedes all prior notices & was updated
010500* 2024-04-16.
010600*
010700* These files and programs are part of the Applewood Computers
010800* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
010900* and later.
011000*
011100* This program is now free software; you can redistribute it
011200* and/or modify it under the terms listed here and of the GNU
011300* General Public License as published by the Free Software
011400* Foundation; version 3 and later as revised for PERSONAL USAGE
011500* ONLY and that includes for use within a business but EXCLUDES
011600* repackaging or for Resale, Rental or Hire in ANY way.
011700*
011800* Persons interested in repackaging, redevelopment for the
011900* purpose of resale or distribution in a rental or hire mode must
012000* get in touch with the copyright holder with your commercial
012100* plans and proposals.
012200*
012300* ACAS is distributed in the hope that it will be useful, but
012400* WITHOUT ANY WARRANTY; without even the implied warranty of
012500* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
012600* GNU General Public License for more details. If it breaks, you
012700* own both pieces but I will endeavour to fix it, providing you
012800* tell me about the problem.
012900*
013000* You should have received a copy of the GNU General Public
013100* License along with ACAS; see the file COPYING.  If not, write
013200* to the Free Software Foundation, 59 Temple Place, Suite 330,
013300* Boston, MA 02111-1307 USA.
013400*
013500******************************************************************
013600*
013700 environment             division.
013800*===============================
013900*
014000 copy  "envdiv.cob".
014100*
014200 input-output            section.
014300 file-control.
014400*
014500 copy  "selpyrun.cob".
014600 copy  "selpycutp.cob".
014700 copy  "selpyhum.cob".
014800 copy  "selpysus.cob".
014900 copy  "selpyphd.cob".
015000 copy  "selpyhrq.cob".
015100 copy  "selpyexf.cob".
015200 copy  "selpycsv.cob".
015300*
015400 data                    division.
015500*===============================
015600 file                    section.
015700*----------------------
015800*
015900 copy  "fdpyrun.cob".
016000 copy  "fdpycutp.cob".
016100 copy  "fdpyhum.cob".
016200 copy  "fdpysus.cob".
016300 copy  "fdpyphd.cob".
016400 copy  "fdpyhrq.cob".
016500 copy  "fdpyexf.cob".
016600 copy  "fdpycsv.cob".
016700*
016800 working-storage section.
016900*----------------------
017000*
017100 77  prog-name               pic x(17) value "pyuphdx (1.00)".
017200*
017300 01  Ws-Rrn-Data.
017400     03  PY-Run-Rrn                 pic 9(4)   comp.
017500     03  filler                     pic x(06).
017600*
017700*    STATUS BYTES FOR EVERY FILE, PLUS THE END-OF-FILE SWITCHES
017800*    THAT DRIVE THE MATCH AGAINST THE HUMAN MASTER.
017900*
018000 01  Ws-Status-Data.
018100     03  PY-Run-Status              pic xx.
018200     03  PY-Cutp-Status             pic xx.
018300     03  PY-Hum-Status              pic xx.
018400     03  PY-Sus-Status              pic xx.
018500     03  PY-Phd-Status              pic xx.
018600     03  PY-Hrq-Status              pic xx.
018700     03  PY-Exf-Status              pic xx.
018800     03  PY-Csv-Status              pic xx.
018900     03  Ws-Hum-Eof                 pic x      value "N".
019000         88  Hum-At-Eof                  value "Y".
019100     03  Ws-Sus-Eof                 pic x      value "N".
019200         88  Sus-At-Eof                  value "Y".
019300     03  Ws-Phd-Eof                 pic x      value "N".
019400         88  Phd-At-Eof                  value "Y".
019500     03  Ws-Hrq-Eof                 pic x      value "N".
019600         88  Hrq-At-Eof                  value "Y".
019700     03  Ws-Cutp-Eof                pic x      value "N".
019800         88  Cutp-At-Eof                 value "Y".
019900     03  Ws-Exf-Eof                 pic x      value "N".
020000         88  Exf-At-Eof                  value "Y".
020100     03  Ws-Cutp-Found              pic x      value "N".
020200         88  Cutp-Was-Found              value "Y".
020300     03  filler                     pic x(04).
020400*
020500*    CUTOFF WINDOW, BUILT FROM TWO PYTIMUTL CALLS - ONE FOR THE
020600*    RUN-CARD'S START SCOPE MONTH, ONE FOR ITS END SCOPE MONTH.
020700*
020800 01  Ws-Window-Data.
020900     03  W-Start-Ymd.
021000         05  W-Start-Year           pic 9(4).
021100         05  W-Start-Month          pic 99.
021200         05  W-Start-Day            pic 99.
021300     03  W-Start-Ymd9  redefines  W-Start-Ymd  pic 9(8).
021400     03  W-End-Ymd.
021500         05  W-End-Year             pic 9(4).
021600         05  W-End-Month            pic 99.
021700         05  W-End-Day              pic 99.
021800     03  W-End-Ymd9  redefines  W-End-Ymd  pic 9(8).
021900     03  filler                     pic x(08).
022000*
022100*    OUTPUT FILENAME, BUILT AT AA065 FROM THE RUN-CARD'S EXPORT
022200*    CODE AND THE RESOLVED CUTOFF WINDOW - EXPORT-CODE-STARTDATE-
022300*    ENDDATE.CSV.  THE .CSV EXTENSION IS A LITERAL SINCE CSV IS
022400*    THE ONLY EXPORT TYPE THIS SUITE PRODUCES TODAY.
022500*
022600 01  Ws-Output-File-Data.
022700     03  Ws-Output-Filename         pic x(30)  value spaces.
022800     03  filler                     pic x(10).
022900*
023000*    WANT-TYPE CONSTANT - TYPE1 THAT QUALIFIES AS A "USED PAID
023100*    HOLIDAY" FOR THIS EXPORT.  TYPE2 IS LEFT BLANK ON THE CALL
023200*    SO PYREQCLC ACCEPTS PAID HOLIDAY (PAID) AND STOCK HOLIDAY
023300*    (STCK) ALIKE - SEE HRQ-HOLIDAY-TYPE2 88-LEVELS.
023400*
023500 01  Ws-Want-Data.
023600     03  Want-Type1                 pic 9(2)  value 1.
023700         88  Want-Paid-Or-Stock         value 1.
023800     03  filler                     pic x(08).
023900*
024000*    PER-EMPLOYEE SCRATCH - SUSPENSION FLAG, GRANT TABLE AND
024100*    REQUEST TABLE.  SIZED FOR A SINGLE EMPLOYEE'S CUTOFF-WINDOW
024200*    ACTIVITY, NOT THE WHOLE FILE.
024300*
024400 01  Ws-Scope-Data.
024500     03  W-Suspended-Flag           pic x      value "N".
024600         88  W-Currently-Suspended      value "Y".
024700     03  W-In-Scope-Flag            pic x      value "N".
024800         88  W-Employee-In-Scope        value "Y".
024900     03  W-Eligible-Flag            pic x      value "N".
025000         88  W-Employee-Eligible        value "Y".
025100     03  Ws-Grant-Count             pic 99     comp.
025200     03  Ws-Request-Count           pic 99     comp.
025300     03  Ws-G-Ix                    pic 99     comp.
025400     03  Ws-R-Ix                    pic 99     comp.
025500     03  Ws-Col-Ix                  pic 99     comp.
025600     03  Ws-Emp-Count               pic 9(5)   comp.
025700     03  Ws-Detail-Count            pic 9(5)   comp.
025800     03  filler                     pic x(06).
025900*
026000 01  Grant-Table.
026100     03  Gt-Entry                   occurs 12.
026200         05  Gt-Acq-Date            pic 9(8)   comp.
026300         05  Gt-Eff-Start           pic 9(8)   comp.
026400         05  Gt-Eff-End             pic 9(8)   comp.
026500         05  Gt-Used-Days           pic 9(3)v9 value zero.
026600*
026700*        SET BY DD410 THE FIRST TIME ANY REQUEST (QUALIFYING OR
026800*        NOT) IS FOUND AGAINST THIS GRANT'S ACQUISITION-DATE -
026900*        THE ROW IS WRITTEN OFF THIS, NOT OFF GT-USED-DAYS, SO A
027000*        GRANT WHOSE ONLY REQUESTS ALL FAILED TO QUALIFY STILL
027100*        GETS A ZERO-USAGE ROW RATHER THAN BEING DROPPED.
027200*
027300         05  Gt-Has-Request         pic x      value "N".
027400             88  Gt-Was-Matched         value "Y".
027500         05  Gt-Applied-Text        pic x(200) value spaces.
027600     03  filler                     pic x(03).
027700*
027800 01  Request-Table.
027900     03  Rt-Entry                   occurs 60.
028000         05  Rt-Type1               pic 9(2).
028100         05  Rt-Type2               pic x(4).
028200         05  Rt-Range               pic 9.
028300         05  Rt-Acq-Date            pic 9(8)   comp.
028400         05  Rt-Start-Date          pic 9(8)   comp.
028500         05  Rt-Workflow-Status     pic 9.
028600         05  Rt-Use-Day             pic 9v9.
028700     03  filler                     pic x(04).
028800*
028900*    EXPORT-FIELD LAYOUT FOR THE RUN-CARD'S EXPORT-CODE, LOADED
029000*    ONCE AT AA050.  ALSO HOLDS THE HEADER ROW OPTIONS.
029100*
029200 01  Exf-Header-Save.
029300     03  Save-Suppress-Header       pic x      value "N".
029400         88  Save-No-Header             value "Y".
029500     03  W-Exf-Header-Seen          pic x      value "N".
029600         88  Exf-Header-Was-Seen        value "Y".
029700     03  filler                     pic x(08).
029800*
029900 01  Exf-Table.
030000     03  Exf-T-Count                pic 99     comp.
030100     03  Exf-T-Entry                occurs 20.
030200         05  Exf-T-Field-Name       pic x(20).
030300         05  Exf-T-Display-Label    pic x(20).
030400     03  filler                     pic x(04).
030500*
030600*    DATE-EDIT WORK AREA - TURNS A CCYYMMDD COMP FIELD INTO
030700*    CCYY/MM/DD DISPLAY TEXT FOR THE CSV OUTPUT.
030800*
030900 01  W-Date-Edit.
031000     03  W-De-Ccyy                  pic 9(4).
031100     03  W-De-Mm                    pic 99.
031200     03  W-De-Dd                    pic 99.
031300 01  W-Date-Edit9  redefines  W-Date-Edit  pic 9(8).
031400 01  W-Date-Text                    pic x(10)  value spaces.
031500*
031600 linkage                 section.
031700*-------------------------------
031800*
031900*    (NONE - THIS IS THE TOP OF THE RUN, INVOKED FROM JCL.)
032000*
032100 procedure division.
032200*===================
032300*
032400 aa000-Main                 section.
032500******************************************************************
032600*
032700     perform  aa010-Open-Files.
032800     perform  aa020-Read-Run-Card.
032900     perform  aa030-Load-Cutoff-Param.
033000     if       not Cutp-Was-Found
033100              perform  zz910-Close-Input-Files
033200              goback   returning 8.
033300     perform  aa040-Resolve-Window.
033400     perform  aa050-Load-Export-Layout.
033500     if       Exf-T-Count = zero
033600              perform  zz910-Close-Input-Files
033700              goback   returning 12.
033800     perform  aa060-Prime-Feeders.
033900     perform  aa065-Build-Output-Filename.
034000     perform  aa070-Write-Header-Row.
034100     move     zero to Ws-Emp-Count Ws-Detail-Count.
034200     perform  bb100-Read-Human thru bb100-Exit.
034300     perform  cc100-Process-One-Employee thru cc100-Exit
034400              until    Hum-At-Eof.
034500     if       Ws-Detail-Count = zero
034600              perform  zz900-Close-Files
034700              goback   returning 16.
034800     perform  zz900-Close-Files.
034900     goback   returning 0.
035000*
035100 aa000-Exit.  exit section.
035200*
035300 aa010-Open-Files            section.
035400******************************************************************
035500*
035600*    THE CSV OUTPUT FILE IS OPENED SEPARATELY AT AA065 ONCE THE
035700*    RUN-CARD AND CUTOFF WINDOW HAVE FIXED ITS FILENAME - IT
035800*    CANNOT BE OPENED THIS EARLY.
035900*
036000     open     input  PY-Run-Card-File
036100                      PY-Cutoff-Param-File
036200                      PY-Human-File
036300                      PY-Suspension-File
036400                      PY-Paid-Holiday-Data-File
036500                      PY-Holiday-Request-File
036600                      PY-Export-Field-File.
036700*
036800 aa010-Exit.  exit section.
036900*
037000 aa020-Read-Run-Card         section.
037100******************************************************************
037200*
037300     move     1 to PY-Run-Rrn.
037400     read     PY-Run-Card-File.
037500*
037600 aa020-Exit.  exit section.
037700*
037800 aa030-Load-Cutoff-Param     section.
037900******************************************************************
038000*
038100*    SCANS CUTPARAM (SMALL, ONE SCREENFUL) FOR THE CUTOFF-CODE
038200*    NAMED ON THE RUN-CARD.
038300*
038400     perform  aa031-Read-Cutp thru aa031-Exit.
038500     perform  aa031-Read-Cutp thru aa031-Exit
038600              until    Cutp-At-Eof
038700                    or Cutp-Cutoff-Code = Run-Cutoff-Code.
038800     if       not Cutp-At-Eof
038900              move     "Y" to Ws-Cutp-Found.
039000*
039100 aa030-Exit.  exit section.
039200*
039300 aa031-Read-Cutp.
039400     read     PY-Cutoff-Param-File
039500              at end   move  "Y" to Ws-Cutp-Eof.
039600 aa031-Exit.  exit.
039700*
039800 aa040-Resolve-Window        section.
039900******************************************************************
040000*
040100     move     spaces to Pytimutl-Ws.
040200     move     "CD"   to Pyt-Function.
040300     move     Cutp-Cutoff-Day            to Pyt-Cutoff-Day.
040400     move Cutp-Max-Day-This-Month to Pyt-Max-Day-This-Month.
040500     move     Cutp-Legal-Holiday-Wktype  to Pyt-Legal-Wktype.
040600     move     Cutp-Prescribed-Holiday-Wktype to
040700                                        Pyt-Prescribed-Wktype.
040800     move Cutp-Work-On-Legal-Wktype to Pyt-Work-On-Legal-Wktype.
040900     move     Run-Start-Year  to Pyt-Target-Year.
041000     move     Run-Start-Month to Pyt-Target-Month.
041100     call     "PYTIMUTL" using Pytimutl-Ws.
041200     move     Pyt-Start-Date to W-Start-Ymd9.
041300*
041400     move     Run-End-Year  to Pyt-Target-Year.
041500     move     Run-End-Month to Pyt-Target-Month.
041600     call     "PYTIMUTL" using Pytimutl-Ws.
041700     move     Pyt-End-Date to W-End-Ymd9.
041800*
041900 aa040-Exit.  exit section.
042000*
042100 aa050-Load-Export-Layout    section.
042200******************************************************************
042300*
042400*    FIRST RECORD PER EXPORT-CODE IN EXPFIELD IS THE HEADER
042500*    ROW (EXH- LAYOUT); THE REST ARE FIELD-NAME DETAIL ROWS
042600*    (EXF- LAYOUT) IN EXF-FIELD-SEQ ORDER.
042700*
042800     move     zero to Exf-T-Count.
042900     move     "N"  to Save-Suppress-Header  W-Exf-Header-Seen.
043000     perform  aa051-Read-Exf thru aa051-Exit
043100              until    Exf-At-Eof.
043200*
043300 aa050-Exit.  exit section.
043400*
043500 aa051-Read-Exf.
043600     read     PY-Export-Field-File
043700              at end   move  "Y" to Ws-Exf-Eof
043800              not at end
043900                  if    Exf-Export-Code = Run-Export-Code
044000                        if     not Exf-Header-Was-Seen
044100                               move  Exh-Suppress-Header
044200                                        to Save-Suppress-Header
044300                               move  "Y" to W-Exf-Header-Seen
044400                        else
044500                               add   1 to Exf-T-Count
044600                               move  Exf-Field-Name
044700                                        to Exf-T-Field-Name
044800                                                 (Exf-T-Count)
044900                               move  Exf-Display-Label
045000                                        to Exf-T-Display-Label
045100                                                 (Exf-T-Count)
045200                        end-if
045300                  end-if.
045400 aa051-Exit.  exit.
045500*
045600 aa060-Prime-Feeders          section.
045700******************************************************************
045800*
045900*    READS THE FIRST RECORD OF EACH FEEDER FILE SO THE MATCH
046000*    AGAINST HUMAN CAN START.
046100*
046200     perform  dd110-Read-Sus thru dd110-Exit.
046300     perform  dd210-Read-Phd thru dd210-Exit.
046400     perform  dd310-Read-Hrq thru dd310-Exit.
046500*
046600 aa060-Exit.  exit section.
046700*
046800 aa065-Build-Output-Filename  section.
046900******************************************************************
047000*
047100*    EXPORT-CODE-STARTDATE-ENDDATE.CSV, PER THE RUN JCL'S NAMING
047200*    STANDARD FOR THIS SUITE - RUN-EXPORT-CODE IS TRIMMED OF ITS
047300*    TRAILING SPACES BUT THE TWO DATES ARE FIXED 8-DIGIT CCYYMMDD.
047400*    THE OUTPUT FILE CANNOT BE OPENED UNTIL THIS NAME EXISTS.
047500*
047600     move     spaces to Ws-Output-Filename.
047700     string   Run-Export-Code   delimited by space
047800              "-"               delimited by size
047900              W-Start-Ymd9      delimited by size
048000              "-"               delimited by size
048100              W-End-Ymd9        delimited by size
048200              ".csv"            delimited by size
048300                   into Ws-Output-Filename.
048400     open     output Csv-Output-File.
048500*
048600 aa065-Exit.  exit section.
048700*
048800 aa070-Write-Header-Row      section.
048900******************************************************************
049000*
049100     if       not Save-No-Header
049200              move     spaces to Csv-Header-Line
049300              perform  aa071-Join-One-Label
049400                       varying  Ws-Col-Ix from 1 by 1
049500                       until    Ws-Col-Ix > Exf-T-Count
049600              write    Csv-Output-Record from Csv-Header-Line.
049700*
049800 aa070-Exit.  exit section.
049900*
050000 aa071-Join-One-Label.
050100     if       Ws-Col-Ix = 1
050200              string Exf-T-Display-Label (Ws-Col-Ix) delimited by
050300                       space
050400                            into Csv-Header-Line
050500     else
050600              string Csv-Header-Line delimited by space
050700                       "," delimited by size
050800                       Exf-T-Display-Label (Ws-Col-Ix) delimited
050900                                by space
051000                            into Csv-Header-Line
051100     end-if.
051200 aa071-Exit.  exit.
051300*
051400 bb100-Read-Human.
051500     read     PY-Human-File
051600              at end   move  "Y" to Ws-Hum-Eof.
051700 bb100-Exit.  exit.
051800*
051900 cc100-Process-One-Employee  section.
052000******************************************************************
052100*
052200     perform  cc110-Test-Scope.
052300     if       W-Employee-In-Scope
052400              perform  dd100-Sync-Suspension
052500              perform  cc120-Test-Eligible
052600              perform  dd200-Sync-Grants
052700              perform  dd300-Sync-Requests
052800              if       W-Employee-Eligible
052900                       perform  ee100-Write-Employee-Detail
053000                                     thru ee100-Exit
053100                                     varying Ws-G-Ix from 1 by 1
053200                                     until Ws-G-Ix >
053300                                              Ws-Grant-Count
053400              end-if
053500     end-if.
053600     perform  bb100-Read-Human thru bb100-Exit.
053700*
053800 cc100-Exit.  exit section.
053900*
054000 cc120-Test-Eligible.
054100*
054200*    THE EXPORT'S EMPLOYEE SCOPE IS A UNION OF (A) PRESENCE
054300*    EMPLOYEES AND (B) SUSPENDED EMPLOYEES WHOSE SUSPENSION
054400*    SPELL IS STILL OPEN AS OF THE CUTOFF END DATE (SET BY
054500*    DD100-SYNC-SUSPENSION INTO W-CURRENTLY-SUSPENDED, ABOVE).
054600*    AN EMPLOYEE IN NEITHER HALF OF THE UNION IS DROPPED HERE,
054700*    NOT AT CC110, EVEN THOUGH BOTH ARE SCOPE TESTS.
054800*
054900     move     "N" to W-Eligible-Flag.
055000     if       Hum-Presence
055100              move  "Y" to W-Eligible-Flag.
055200     if       Hum-Suspended and W-Currently-Suspended
055300              move  "Y" to W-Eligible-Flag.
055400 cc120-Exit.  exit.
055500*
055600 cc110-Test-Scope.
055700*
055800*    WORK-PLACE, EMPLOYMENT-CONTRACT, SECTION (WITH THE
055900*    OPTIONAL LOWER-SECTIONS PREFIX MATCH) AND POSITION, THE
056000*    LAST DEFAULTING FROM CUTP-BLOCK WHEN THE RUN-CARD LEAVES
056100*    IT BLANK.  ALSO REJECTS ANY EMPLOYEE WHOSE OWN CUTOFF CODE
056200*    DOES NOT MATCH THE RUN-CARD'S WHEN ONE WAS ASKED FOR.
056300*    PRESENCE/SUSPENDED-STATE IS NOT TESTED HERE - SEE CC120.
056400*
056500     add      1 to Ws-Emp-Count.
056600     move     "Y" to W-In-Scope-Flag.
056700     if       Run-Cutoff-Code not = spaces
056800       and    Hum-Cutoff-Code not = Run-Cutoff-Code
056900              move  "N" to W-In-Scope-Flag
057000              go to cc110-Exit.
057100     if       Run-Work-Place-Code not = spaces
057200       and    Hum-Work-Place-Code not = Run-Work-Place-Code
057300              move  "N" to W-In-Scope-Flag
057400              go to cc110-Exit.
057500     if       Run-Employment-Contract not = spaces
057600       and Hum-Employment-Contract not = Run-Employment-Contract
057700              move  "N" to W-In-Scope-Flag
057800              go to cc110-Exit.
057900     if       Run-Section-Code not = spaces
058000              if     Run-Lower-Sections-Yes
058100                     if    Hum-Section-Code (1:8) not =
058200                                     Run-Section-Code (1:8)
058300                           move  "N" to W-In-Scope-Flag
058400                           go to cc110-Exit
058500                     end-if
058600              else
058700                     if    Hum-Section-Code not = Run-Section-Code
058800                           move  "N" to W-In-Scope-Flag
058900                           go to cc110-Exit
059000                     end-if
059100              end-if.
059200     if       Run-Position-Code not = spaces
059300              if     Hum-Position-Code not = Run-Position-Code
059400                     move  "N" to W-In-Scope-Flag
059500                     go to cc110-Exit
059600              end-if
059700     else
059800              if     Cutp-Default-Position-Filter not = spaces
059900                and  Hum-Position-Code not =
060000                                Cutp-Default-Position-Filter
060100                     move  "N" to W-In-Scope-Flag
060200                     go to cc110-Exit
060300              end-if.
060400*
060500 cc110-Exit.  exit.
060600*
060700 dd100-Sync-Suspension        section.
060800******************************************************************
060900*
061000*    ADVANCES PAST ANY ORPHAN SUSPENSION RECORDS THEN CONSUMES
061100*    THE RUN FOR THIS EMPLOYEE, TESTING EACH SPELL FOR WHETHER
061200*    IT IS STILL OPEN AS OF THE CUTOFF END DATE - NOT MERELY
061300*    WHETHER IT OVERLAPS THE WINDOW.  SUS-END-DATE OF ZERO MEANS
061400*    THE SPELL HAS NO END DATE ON FILE YET (STILL OPEN).
061500*
061600     move     "N" to W-Suspended-Flag.
061700     perform  dd110-Read-Sus thru dd110-Exit
061800              until    Sus-At-Eof
061900                    or Sus-Personal-Id not < Hum-Personal-Id.
062000     perform  dd120-Test-One-Spell thru dd120-Exit
062100              until    Sus-At-Eof
062200                    or Sus-Personal-Id not = Hum-Personal-Id.
062300*
062400 dd100-Exit.  exit section.
062500*
062600 dd110-Read-Sus.
062700     read     PY-Suspension-File
062800              at end   move  "Y" to Ws-Sus-Eof.
062900 dd110-Exit.  exit.
063000*
063100 dd120-Test-One-Spell.
063200     if       Sus-Start-Date not > W-End-Ymd9
063300       and (Sus-End-Date = zero or Sus-End-Date not <
063400                W-End-Ymd9)
063500              move  "Y" to W-Suspended-Flag.
063600     perform  dd110-Read-Sus thru dd110-Exit.
063700 dd120-Exit.  exit.
063800*
063900 dd200-Sync-Grants            section.
064000******************************************************************
064100*
064200     move     zero to Ws-Grant-Count.
064300     perform  dd210-Read-Phd thru dd210-Exit
064400              until    Phd-At-Eof
064500                    or Phd-Personal-Id not < Hum-Personal-Id.
064600     perform  dd220-Load-One-Grant thru dd220-Exit
064700              until    Phd-At-Eof
064800                    or Phd-Personal-Id not = Hum-Personal-Id
064900                    or Ws-Grant-Count = 12.
065000*
065100 dd200-Exit.  exit section.
065200*
065300 dd210-Read-Phd.
065400     read     PY-Paid-Holiday-Data-File
065500              at end   move  "Y" to Ws-Phd-Eof.
065600 dd210-Exit.  exit.
065700*
065800 dd220-Load-One-Grant.
065900     add      1 to Ws-Grant-Count.
066000     move Phd-Acquisition-Date to Gt-Acq-Date (Ws-Grant-Count).
066100     move Phd-Effective-Start-Date to Gt-Eff-Start
066200              (Ws-Grant-Count).
066300     move Phd-Effective-End-Date to Gt-Eff-End (Ws-Grant-Count).
066400     move     zero   to Gt-Used-Days (Ws-Grant-Count).
066500     move     "N"    to Gt-Has-Request (Ws-Grant-Count).
066600     move     spaces to Gt-Applied-Text (Ws-Grant-Count).
066700     perform  dd210-Read-Phd thru dd210-Exit.
066800 dd220-Exit.  exit.
066900*
067000 dd300-Sync-Requests          section.
067100******************************************************************
067200*
067300     move     zero to Ws-Request-Count.
067400     perform  dd310-Read-Hrq thru dd310-Exit
067500              until    Hrq-At-Eof
067600                    or Hrq-Personal-Id not < Hum-Personal-Id.
067700     perform  dd320-Load-One-Request thru dd320-Exit
067800              until    Hrq-At-Eof
067900                    or Hrq-Personal-Id not = Hum-Personal-Id
068000                    or Ws-Request-Count = 60.
068100     perform  dd400-Match-Requests-To-Grants
068200              varying  Ws-G-Ix from 1 by 1
068300              until    Ws-G-Ix > Ws-Grant-Count.
068400*
068500 dd300-Exit.  exit section.
068600*
068700 dd310-Read-Hrq.
068800     read     PY-Holiday-Request-File
068900              at end   move  "Y" to Ws-Hrq-Eof.
069000 dd310-Exit.  exit.
069100*
069200 dd320-Load-One-Request.
069300     add      1 to Ws-Request-Count.
069400     move     Hrq-Holiday-Type1  to Rt-Type1 (Ws-Request-Count).
069500     move     Hrq-Holiday-Type2  to Rt-Type2 (Ws-Request-Count).
069600     move     Hrq-Holiday-Range  to Rt-Range (Ws-Request-Count).
069700     move     Hrq-Holiday-Acquisition-Date
069800                                 to Rt-Acq-Date
069900                                          (Ws-Request-Count).
070000     move     Hrq-Request-Start-Date
070100                                 to Rt-Start-Date
070200                                          (Ws-Request-Count).
070300     move     Hrq-Workflow-Status
070400                                 to Rt-Workflow-Status
070500                                          (Ws-Request-Count).
070600     move     Hrq-Use-Day        to Rt-Use-Day (Ws-Request-Count).
070700     perform  dd310-Read-Hrq thru dd310-Exit.
070800 dd320-Exit.  exit.
070900*
071000 dd400-Match-Requests-To-Grants.
071100     perform  dd410-Match-One-Request
071200              varying  Ws-R-Ix from 1 by 1
071300              until    Ws-R-Ix > Ws-Request-Count.
071400*
071500 dd410-Match-One-Request.
071600     if       Rt-Acq-Date (Ws-R-Ix) = Gt-Acq-Date (Ws-G-Ix)
071700              move     "Y" to Gt-Has-Request (Ws-G-Ix)
071800              move     spaces to Pyreqclc-Ws
071900              move     "TQ" to Req-Function
072000              move     Rt-Type1 (Ws-R-Ix)   to Req-T-Type1
072100              move     Rt-Type2 (Ws-R-Ix)   to Req-T-Type2
072200              move     Rt-Range (Ws-R-Ix)   to Req-T-Range
072300              move     Rt-Start-Date (Ws-R-Ix) to Req-T-Start-Date
072400              move     Rt-Workflow-Status (Ws-R-Ix) to
072500                                    Req-T-Workflow-Status
072600              move     Rt-Use-Day (Ws-R-Ix) to Req-T-Use-Day
072700              move     Want-Type1            to Req-Want-Type1
072800              move     spaces                to Req-Want-Type2
072900              move W-Start-Ymd9 to Req-Cutoff-Start-Date
073000              move     W-End-Ymd9           to Req-Cutoff-End-Date
073100              call     "PYREQCLC" using Pyreqclc-Ws
073200              if       Req-Does-Qualify
073300*
073400*                      USED-DAYS IS THE REQUEST'S OWN STORED
073500*                      USE-DAY, NOT THE RANGE-IMPLIED REQ-DAY-
073600*                      VALUE PYREQCLC RETURNS - THE TWO CAN
073700*                      DIVERGE (E.G. A PRORATED REQUEST) AND THE
073800*                      EXPORT MUST REPORT WHAT WAS ACTUALLY
073900*                      RECORDED AGAINST THE REQUEST.
074000*
074100                       add Req-T-Use-Day to Gt-Used-Days (Ws-G-Ix)
074200                       perform  ee200-Append-Applied-Date
074300              end-if.
074400*
074500 ee100-Write-Employee-Detail.
074600*
074700*    THE ROW EXISTS WHENEVER SOME REQUEST WAS RECORDED AGAINST
074800*    THIS GRANT, QUALIFYING OR NOT - USED-DAYS AND APPLIED-DATE
074900*    ARE STILL RESTRICTED TO QUALIFYING REQUESTS ABOVE, SO A
075000*    GRANT WITH ONLY NON-QUALIFYING REQUESTS COMES OUT AS A
075100*    ZERO-USAGE ROW RATHER THAN NO ROW AT ALL.
075200*
075300     if       Gt-Was-Matched (Ws-G-Ix)
075400              move     Gt-Acq-Date (Ws-G-Ix) to W-Date-Edit9
075500              move     spaces to W-Date-Text
075600              string   W-De-Ccyy delimited by size
075700                       "/"       delimited by size
075800                       W-De-Mm   delimited by size
075900                       "/"       delimited by size
076000                       W-De-Dd   delimited by size
076100                            into W-Date-Text
076200              perform  ee300-Build-Csv-Row
076300              add      1 to Ws-Detail-Count
076400              write    Csv-Output-Record from Csv-Out-Line.
076500 ee100-Exit.  exit.
076600*
076700 ee200-Append-Applied-Date.
076800     if       Gt-Applied-Text (Ws-G-Ix) = spaces
076900              move Req-Range-Label to Gt-Applied-Text (Ws-G-Ix)
077000     else
077100              string Gt-Applied-Text (Ws-G-Ix) delimited by space
077200                       ","                       delimited by size
077300                       Req-Range-Label delimited by space
077400                            into Gt-Applied-Text (Ws-G-Ix)
077500     end-if.
077600*
077700 ee300-Build-Csv-Row.
077800     perform  ee310-Build-One-Column
077900              varying  Ws-Col-Ix from 1 by 1
078000              until    Ws-Col-Ix > Exf-T-Count.
078100     move     spaces to Csv-Out-Line.
078200     perform  ee320-Join-One-Column
078300              varying  Ws-Col-Ix from 1 by 1
078400              until    Ws-Col-Ix > Exf-T-Count.
078500*
078600 ee310-Build-One-Column.
078700     move     spaces to Csv-Column-Value (Ws-Col-Ix).
078800     evaluate Exf-T-Field-Name (Ws-Col-Ix)
078900         when  "EMPLOYEE-CODE"
079000               move Hum-Employee-Code to Csv-Column-Value
079100                        (Ws-Col-Ix)
079200         when  "FULL-NAME"
079300               string Hum-Last-Name delimited by space
079400                      " "           delimited by size
079500                      Hum-First-Name delimited by space
079600                           into Csv-Column-Value (Ws-Col-Ix)
079700         when  "SECTION-NAME"
079800               move Hum-Section-Code to Csv-Column-Value
079900                        (Ws-Col-Ix)
080000         when  "SECTION-DISPLAY"
080100               move Hum-Section-Name to Csv-Column-Value
080200                        (Ws-Col-Ix)
080300         when  "ACQUISITION-DATE"
080400               move  W-Date-Text to Csv-Column-Value (Ws-Col-Ix)
080500         when  "USED-DAYS"
080600               move  Gt-Used-Days (Ws-G-Ix) to Csv-Used-Days-Edit
080700               move  Csv-Used-Days-Edit to Csv-Column-Value
080800                        (Ws-Col-Ix)
080900         when  "APPLIED-DATE"
081000               move  Gt-Applied-Text (Ws-G-Ix)
081100                                 to Csv-Column-Value (Ws-Col-Ix)
081200     end-evaluate.
081300 ee310-Exit.  exit.
081400*
081500 ee320-Join-One-Column.
081600     if       Ws-Col-Ix = 1
081700              string Csv-Column-Value (Ws-Col-Ix) delimited by
081800                       space
081900                            into Csv-Out-Line
082000     else
082100              string   Csv-Out-Line             delimited by space
082200                       ","                       delimited by size
082300                       Csv-Column-Value (Ws-Col-Ix) delimited by
082400                                space
082500                            into Csv-Out-Line
082600     end-if.
082700 ee320-Exit.  exit.
082800*
082900 zz900-Close-Files            section.
083000******************************************************************
083100*
083200     close    PY-Run-Card-File
083300              PY-Cutoff-Param-File
083400              PY-Human-File
083500              PY-Suspension-File
083600              PY-Paid-Holiday-Data-File
083700              PY-Holiday-Request-File
083800              PY-Export-Field-File
083900              Csv-Output-File.
084000*
084100 zz900-Exit.  exit section.
084200*
084300 zz910-Close-Input-Files      section.
084400******************************************************************
084500*
084600*    USED BY THE AA030 "CUTOFF-CODE NOT FOUND" AND AA050 "EXPORT
084700*    CODE NOT ON EXPFIELD" ABORTS - AT BOTH POINTS CSV-OUTPUT-FILE
084800*    HAS NOT BEEN OPENED YET (ITS FILENAME IS NOT BUILT UNTIL
084900*    AA065) SO IT MUST NOT APPEAR ON THIS CLOSE LIST.
085000*
085100     close    PY-Run-Card-File
085200              PY-Cutoff-Param-File
085300              PY-Human-File
085400              PY-Suspension-File
085500              PY-Paid-Holiday-Data-File
085600              PY-Holiday-Request-File
085700              PY-Export-Field-File.
085800*
085900 zz910-Exit.  exit section.
