000100*
000200*    LINKAGE LAYOUT SHARED BY PYREQCLC AND ITS CALLERS.
000300*    ONE CALL, TWO FUNCTIONS - SEE REQ-FUNCTION 88-LEVELS.
000400*
000500* CHANGES:
000600* 15/01/96 VBC - CREATED.
000700* 09/09/06 REN - REQ PY-2611.  ADDED THE DAY-CLASSIFY (DC)
000800*                FUNCTION AND ITS REQUEST TABLES.
000900* 18/05/09 REN - REQ PY-4483.  DC WAS ONLY MIRRORING THE AM/PM
001000*                HOLIDAY FLAGS STRAIGHT ACROSS - ADDED THE
001100*                HALF-SPECIFIC WOH-SUB FLAGS SO A FURIKAE ON ONE
001200*                HALF CAN BE MANUFACTURED FROM A WORK-ON-HOLIDAY
001300*                SUBSTITUTE ON THE OTHER, AND VICE-VERSA.  ALSO
001400*                ADDED THE FULL CALC-TOTALS BLOCK (PAID/STOCK/
001500*                SPECIAL/OTHER/ABSENCE DAYS+HOURS, SUB-HOLIDAY
001600*                DAYS BY TYPE, LEGAL/PRESCRIBED WOH COUNTS) -
001700*                PREVIOUSLY ONLY WORK-DAYS AND THE WOH COUNT
001800*                WERE COMING BACK OUT OF THE CALL.
001900* 02/06/09 REN - REQ PY-4491.  HOURLY STOCK-LEAVE REQUESTS WERE
002000*                FALLING THROUGH THE FLOOR - ADDED REQ-STOCK-
002100*                USE-HOUR/REQ-CALC-STOCK-HOURS TO MATCH THE
002200*                PAID/SPECIAL/OTHER/ABSENCE HOUR TOTALS.
002300*
002400 01  Pyreqclc-Ws.
002500     03  Req-Function               pic xx.
002600         88  Req-Fn-Test-Qualifying     value "TQ".
002700         88  Req-Fn-Day-Classify        value "DC".
002800     03  Req-Return-Code            pic 9          comp.
002900*
003000*        TQ - TEST-QUALIFYING.  INPUT ONE HOLIDAY-REQUEST
003100*        RECORD (COPY WSPYHRQ), THE TYPE1/TYPE2 WANTED, THE
003200*        CUTOFF START/END DATES.  OUTPUT REQ-QUALIFIES AND
003300*        REQ-DAY-VALUE.
003400*
003500     03  Req-Test-Request.
003600         05  Req-T-Type1            pic 9(2).
003700         05  Req-T-Type2            pic x(4).
003800         05  Req-T-Range            pic 9.
003900         05  Req-T-Start-Date       pic 9(8)    comp.
004000         05  Req-T-Workflow-Status  pic 9.
004100         05  Req-T-Use-Day          pic 9v9.
004200     03  Req-Want-Type1             pic 9(2).
004300     03  Req-Want-Type2             pic x(4).
004400     03  Req-Cutoff-Start-Date      pic 9(8)    comp.
004500     03  Req-Cutoff-End-Date        pic 9(8)    comp.
004600     03  Req-Qualifies              pic x.
004700         88  Req-Does-Qualify           value "Y".
004800     03  Req-Day-Value              pic 9v9.
004900     03  Req-Range-Label            pic x(12).
005000*
005100*        DC - DAY-CLASSIFY.  INPUT THE DAY'S REQUEST FLAGS
005200*        (ALREADY REDUCED BY THE CALLER TO "DOES ONE EXIST FOR
005300*        THIS DAY/HALF") AND WORK-TYPE CODES.  OUTPUT THE
005400*        CLASSIFICATION AND CALC-TOTALS BLOCK.
005500*
005600     03  Req-Day-Input.
005700         05  Req-Hol-Full           pic x.
005800         05  Req-Hol-Am             pic x.
005900         05  Req-Hol-Pm             pic x.
006000         05  Req-Sub-Full           pic x.
006100         05  Req-Sub-Am             pic x.
006200         05  Req-Sub-Pm             pic x.
006300         05  Req-Furikae-Full       pic x.
006400         05  Req-Furikae-Am         pic x.
006500         05  Req-Furikae-Pm         pic x.
006600         05  Req-Furikae-Wktype     pic x(4).
006700         05  Req-Woh-Exists         pic x.
006800         05  Req-Woh-No-Substitute  pic x.
006900         05  Req-Woh-Sub-Am         pic x.
007000         05  Req-Woh-Sub-Pm         pic x.
007100         05  Req-Woh-Holiday-Type   pic x(4).
007200             88  Req-Woh-Is-Legal          value "LEGL".
007300             88  Req-Woh-Is-Prescribed     value "PRES".
007400         05  Req-Woh-Sub-Wktype     pic x(4).
007500         05  Req-Wtc-Exists         pic x.
007600         05  Req-Wtc-Wktype         pic x(4).
007700         05  Req-Attend-Exists      pic x.
007800         05  Req-Attend-Wktype      pic x(4).
007900         05  Req-Calendar-Wktype    pic x(4).
008000         05  Req-Calendar-Is-Holiday pic x.
008100*
008200*        DAY/HOUR "USE" QUANTITIES FOR THE HOLIDAY TYPES THAT
008300*        CAN FALL ON THIS DAY - PRE-SUMMED BY THE CALLER FROM
008400*        THE RAW REQUEST LIST (THIS PROGRAM NEVER SEES IT).
008500*
008600         05  Req-Paid-Use-Day       pic 9v9.
008700         05  Req-Paid-Use-Hour      pic 99v99.
008800         05  Req-Stock-Use-Day      pic 9v9.
008900         05  Req-Stock-Use-Hour     pic 99v99.
009000         05  Req-Special-Use-Day    pic 9v9.
009100         05  Req-Special-Use-Hour   pic 99v99.
009200         05  Req-Other-Use-Day      pic 9v9.
009300         05  Req-Other-Use-Hour     pic 99v99.
009400         05  Req-Absence-Use-Day    pic 9v9.
009500         05  Req-Absence-Use-Hour   pic 99v99.
009600         05  Req-Sub-Legal-Use-Day  pic 9v9.
009700         05  Req-Sub-Presc-Use-Day  pic 9v9.
009800         05  Req-Sub-Night-Use-Day  pic 9v9.
009900     03  Req-Day-Output.
010000         05  Req-Is-Full-Holiday    pic x.
010100         05  Req-Is-Am-Holiday      pic x.
010200         05  Req-Is-Pm-Holiday      pic x.
010300         05  Req-Is-Work-Day        pic x.
010400         05  Req-Effective-Wktype   pic x(4).
010500         05  Req-Calc-Work-Days     pic 9v9.
010600         05  Req-Calc-Woh-Count     pic 9        comp.
010700*
010800*        DAY TOTALS ARE ZEROED WHEN REQ-WOH-NO-SUBSTITUTE = "Y"
010900*        ON A HOLIDAY THAT QUALIFIES AS WORKED (SEE BB200-
011000*        CALC-TOTALS).  HOUR TOTALS ARE NEVER GATED BY THE WOH
011100*        FLAG.  SUB-HOLIDAY DAY TOTALS ARE NEVER GATED EITHER.
011200*
011300         05  Req-Calc-Paid-Days      pic 9v9.
011400         05  Req-Calc-Paid-Hours     pic 99v99.
011500         05  Req-Calc-Stock-Days     pic 9v9.
011600         05  Req-Calc-Stock-Hours    pic 99v99.
011700         05  Req-Calc-Special-Days   pic 9v9.
011800         05  Req-Calc-Special-Hours  pic 99v99.
011900         05  Req-Calc-Other-Days     pic 9v9.
012000         05  Req-Calc-Other-Hours    pic 99v99.
012100         05  Req-Calc-Absence-Days   pic 9v9.
012200         05  Req-Calc-Absence-Hours  pic 99v99.
012300         05  Req-Calc-Sub-Days       pic 9v9.
012400         05  Req-Calc-Sub-Legal-Days pic 9v9.
012500         05  Req-Calc-Sub-Presc-Days pic 9v9.
012600         05  Req-Calc-Sub-Night-Days pic 9v9.
012700         05  Req-Calc-Legal-Woh-Count  pic 9   comp.
012800         05  Req-Calc-Presc-Woh-Count  pic 9   comp.
012900     03  filler                     pic x(20).
