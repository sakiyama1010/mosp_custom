000100*
000200*    FILE-CONTROL ENTRY FOR THE CUTOFF/HOLIDAY-CODE PARAMETER
000300*    FILE.  ONE RECORD PER CUTOFF-CODE, LOADED WHOLE AT AA020.
000400*
000500* CHANGES:
000600* 09/12/95 VBC - CREATED.
000700*
000800     SELECT PY-Cutoff-Param-File
000900         ASSIGN TO "CUTPARAM"
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         ACCESS MODE IS SEQUENTIAL
001200         FILE STATUS IS PY-Cutp-Status.
