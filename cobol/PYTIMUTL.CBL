000100******************************************************************
000200*                                                               *
000300*             CUTOFF-PERIOD / TIME-INTERVAL CALCULATIONS       *
000400*                                                               *
000500******************************************************************
000600*
000700 identification          division.
000800*===============================
000900 program-id.             pytimutl.
001000 author.                 V B Coen FBCS, FIDM, FIDPM.
001100 installation.           Applewood Computers - Time Section.
001200 date-written.           12/01/1986.
001300 date-compiled.
001400 security.               Copyright (C) 1986-2026, V B Coen.
001500*                        Distributed under the GNU General Public
001600*                        License.
001700*                        See the file COPYING for details.
001800*
001900*    remarks.            Cutoff-period date resolution, elapsed
002000*                        minute
002100*                        arithmetic, holiday/legal work-type
002200*                        classification and time-interval merging
002300*                        for
002400*                        the attendance/leave cutoff suite.
002500*                        Called
002600*                        with one of five function codes in
002700*                        PYT-FUNCTION - see WSPYTIMU copybook.
002800*
002900*                        Does NOT use intrinsic FUNCTIONs - all
003000*                        date
003100*                        arithmetic is done by hand against the
003200*                        days-in-month table below, in keeping
003300*                        with
003400*                        the rest of the payroll suite.
003500*
003600*    version.            1.00 of 12/01/86.
003700*
003800* changes:
003900* 12/01/86 vbc - created.
004000* 04/03/86 vbc - added merge-intervals function for the furikae/
004100*                work-on-holiday overlap checks in pyreqclc.
004200* 18/09/91 vbc - cutoff-dates function now returns start-date as
004300*                well as end-date, previously a separate call.
004400* 02/02/95 vbc - tidied elapsed-minutes to treat a zero time as
004500*                null per time-utility spec, not as midnight.
004600* 30/06/98 vbc - y2k.  all dates re-cut to pic 9(8) ccyymmdd, leap
004700*                year test re-written to the full century rule.
004800* 17/09/02 ren - req py-1877.  is-holiday-wktype split out from
004900*                the old combined holiday/legal test.
005000* 11/05/07 ren - req py-2960.  cutoff-day adjustment now honours
005100*                cutp-max-day-this-month instead of a hard-coded
005200*                20.
005300* 06/06/08 vbc - copybook granularity review, envdiv.cob
005400*                standardised
005500*                across the payroll suite - no logic change here.
005600* 21/01/09 ren - req py-4471.  added is-legal-wktype (lw)
005700*                function,
005800*                previously folded into is-holiday-wktype in
005900*                error.
006000*
006100******************************************************************
006200* Copyright Notice.
006300* ****************
006400*
006500* This notice supersedes all prior notices & was updated
006600* 2024-04-16.
006700*
006800* These files and programs are part of the Applewood Computers
006900* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
007000* and later.
007100*
007200* This program is now free software; you can redistribute it
007300* and/or
007400* modify it under the terms listed here and of the GNU General
007500* Public License as published by the Free Software Foundation;
007600* version 3 and later as revised for PERSONAL USAGE ONLY and that
007700* includes for use within a business but EXCLUDES repackaging or
007800* for Resale, Rental or Hire in ANY way.
007900*
008000* Persons interested in repackaging, redevelopment for the purpose
008100* of resale or distribution in a rental or hire mode must get in
008200* touch with the copyright holder with your commercial plans and
008300* proposals.
008400*
008500* ACAS is distributed in the hope that it will be useful, but
008600* WITHOUT ANY WARRANTY; without even the implied warranty of
008700* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
008800* GNU General Public License for more details. If it breaks, you
008900* own both pieces but I will endeavour to fix it, providing you
009000* tell me about the problem.
009100*
009200* You should have received a copy of the GNU General Public
009300* License along with ACAS; see the file COPYING.  If not, write
009400* to the Free Software Foundation, 59 Temple Place, Suite 330,
009500* Boston, MA 02111-1307 USA.
009600*
009700******************************************************************
009800*
009900 environment             division.
010000*===============================
010100*
010200 copy "envdiv.cob".
010300 input-output            section.
010400*------------------------------
010500*
010600 data                    division.
010700*===============================
010800 working-storage section.
010900*----------------------
011000*
011100 01  Ws-Data.
011200     03  W-Leap-Flag         pic x        value "N".
011300         88  W-Leap-Year          value "Y".
011400     03  W-Sub                pic 9(4)    comp.
011500     03  W-Days-This-Month    pic 99      comp.
011600     03  filler               pic x(10).
011700*
011800*    WORKING VIEW OF THE DATE UNDER RESOLUTION - HELD IN
011900*    DISPLAY SO IT CAN BE REDEFINED STRAIGHT INTO CCYYMMDD FOR
012000*    THE OUTGOING PYT-START-DATE/PYT-END-DATE MOVE, THE WAY
012100*    THE REST OF THE SUITE HANDLES DATE-FIELD RE-CASTING.
012200*
012300 01  W-Work-Date.
012400     03  W-Work-Year          pic 9(4).
012500     03  W-Work-Month         pic 99.
012600     03  W-Work-Day           pic 99.
012700 01  W-Work-Date9  redefines  W-Work-Date  pic 9(8).
012800*    DAYS-IN-MONTH TABLE, FEBRUARY RE-SET FOR LEAP YEARS BY
012900*    ZZ080-SET-LEAP BEFORE EACH LOOK-UP.
013000*
013100 01  Days-In-Month-Table.
013200     03  filler              pic 99  value 31.
013300     03  Dm-Feb              pic 99  value 28.
013400     03  filler              pic 99  value 31.
013500     03  filler              pic 99  value 30.
013600     03  filler              pic 99  value 31.
013700     03  filler              pic 99  value 30.
013800     03  filler              pic 99  value 31.
013900     03  filler              pic 99  value 31.
014000     03  filler              pic 99  value 30.
014100     03  filler              pic 99  value 31.
014200     03  filler              pic 99  value 30.
014300     03  filler              pic 99  value 31.
014400 01  Dm-Table  redefines  Days-In-Month-Table.
014500     03  Dm-Entry            pic 99  occurs 12.
014600*
014700*    WORK AREA FOR THE MERGE-INTERVALS SORT/FOLD.  A THIRD,
014800*    SCRATCH TABLE SO SET-1 AND SET-2 CAN BE COMBINED
014900*    INDEPENDENTLY BEFORE THEY ARE FOLDED TOGETHER.
015000*
015100 01  Sort-Work-Table.
015200     03  Sw-Entry            occurs 40.
015300         05  Sw-Start        pic 9(4)   comp.
015400         05  Sw-End          pic 9(4)   comp.
015500     03  filler              pic x(4).
015600*
015700*    FLAT VIEW USED ONLY TO WIPE THE TABLE IN ONE MOVE - THIS
015800*    SUBPROGRAM IS CALLED ONCE PER EMPLOYEE PER CUTOFF AND THE
015900*    WORKING-STORAGE COPY OF THE TABLE OTHERWISE CARRIES OVER
016000*    THE PRIOR CALL'S RUBBISH.
016100*
016200 01  Sw-Clear-View  redefines  Sort-Work-Table  pic x(164).
016300 01  Sw-Count                pic 99     comp.
016400 01  Sw-Temp-Start            pic 9(4)  comp.
016500 01  Sw-Temp-End              pic 9(4)  comp.
016600 01  Sw-I                     pic 99    comp.
016700 01  Sw-J                     pic 99    comp.
016800*
016900 linkage                 section.
017000*-------------------------------
017100*
017200 copy "wspytimu.cob".
017300*
017400 procedure division using Pytimutl-Ws.
017500*=====================================
017600*
017700 aa000-Main                 section.
017800******************************************************************
017900*
018000     move     0 to Pyt-Return-Code.
018100     if       Pyt-Fn-Cutoff-Dates
018200              perform  bb100-Cutoff-Dates
018300     else if  Pyt-Fn-Elapsed-Minutes
018400              perform  bb200-Elapsed-Minutes
018500     else if  Pyt-Fn-Holiday-Wktype
018600              perform  bb300-Holiday-Wktype
018700     else if  Pyt-Fn-Legal-Wktype
018800              perform  bb400-Legal-Wktype
018900     else if  Pyt-Fn-Merge-Intervals
019000              perform  bb500-Merge-Intervals
019100     else
019200              move     9 to Pyt-Return-Code
019300     end-if.
019400     goback.
019500*
019600 aa000-Exit.  exit section.
019700*
019800 bb100-Cutoff-Dates          section.
019900******************************************************************
020000*
020100*    RESOLVES PYT-START-DATE/PYT-END-DATE FOR THE CUTOFF PERIOD
020200*    THAT ENDS IN PYT-TARGET-YEAR/PYT-TARGET-MONTH.
020300*
020400     move     Pyt-Target-Year  to W-Work-Year.
020500     move     Pyt-Target-Month to W-Work-Month.
020600     perform  cc110-Resolve-Cutoff-Day.
020700     move     W-Work-Date9 to Pyt-End-Date.
020800*
020900*    START-DATE IS ONE DAY AFTER THE PRIOR PERIOD'S END-DATE.
021000*
021100     move     Pyt-Target-Year  to W-Work-Year.
021200     move     Pyt-Target-Month to W-Work-Month.
021300     perform  cc130-Back-One-Month.
021400     perform  cc110-Resolve-Cutoff-Day.
021500     perform  cc140-Add-One-Day.
021600     move     W-Work-Date9 to Pyt-Start-Date.
021700*
021800 bb100-Exit.  exit section.
021900*
022000 cc110-Resolve-Cutoff-Day    section.
022100******************************************************************
022200*
022300*    ENTRY - W-Work-Year/W-Work-Month.  EXIT - W-Work-Day SET
022400*    TO THE CUTOFF DAY THAT APPLIES, ADJUSTED PER THE
022500*    SAME-MONTH/NEXT-MONTH RULE (SEE WSPYCUTP CUTP-CUTOFF-DAY).
022600*
022700     perform  zz080-Set-Leap.
022800     move     W-Work-Month to Sw-I.
022900     move     Dm-Entry (Sw-I) to W-Days-This-Month.
023000*
023100     if       Pyt-Cutoff-Day = 99
023200              move     W-Days-This-Month to W-Work-Day
023300              go to cc110-Exit
023400     end-if.
023500*
023600     if       Pyt-Cutoff-Day > Pyt-Max-Day-This-Month
023700              move     Pyt-Cutoff-Day to W-Work-Day
023800              go to cc110-Exit
023900     end-if.
024000*
024100*    CUTOFF DAY FALLS IN THE FOLLOWING CALENDAR MONTH.
024200*
024300     perform  cc120-Forward-One-Month.
024400     move     Pyt-Cutoff-Day to W-Work-Day.
024500*
024600 cc110-Exit.  exit section.
024700*
024800 cc120-Forward-One-Month     section.
024900******************************************************************
025000*
025100     add      1 to W-Work-Month.
025200     if       W-Work-Month > 12
025300              move     1 to W-Work-Month
025400              add      1 to W-Work-Year
025500     end-if.
025600*
025700 cc120-Exit.  exit section.
025800*
025900 cc130-Back-One-Month        section.
026000******************************************************************
026100*
026200     subtract 1 from W-Work-Month.
026300     if       W-Work-Month < 1
026400              move     12 to W-Work-Month
026500              subtract 1 from W-Work-Year
026600     end-if.
026700*
026800 cc130-Exit.  exit section.
026900*
027000 cc140-Add-One-Day           section.
027100******************************************************************
027200*
027300     perform  zz080-Set-Leap.
027400     move     W-Work-Month to Sw-I.
027500     move     Dm-Entry (Sw-I) to W-Days-This-Month.
027600     add      1 to W-Work-Day.
027700     if       W-Work-Day > W-Days-This-Month
027800              move     1 to W-Work-Day
027900              perform  cc120-Forward-One-Month
028000     end-if.
028100*
028200 cc140-Exit.  exit section.
028300*
028400 zz080-Set-Leap              section.
028500******************************************************************
028600*
028700*    RE-SETS DM-FEB TO 29 WHEN W-WORK-YEAR IS A LEAP YEAR -
028800*    DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO BY 400.
028900*
029000     move     "N" to W-Leap-Flag.
029100     divide   W-Work-Year by 4 giving W-Sub remainder W-Sub.
029200     if       W-Sub = 0
029300              move     "Y" to W-Leap-Flag
029400              divide   W-Work-Year by 100
029500                       giving W-Sub remainder W-Sub
029600              if       W-Sub = 0
029700                       move     "N" to W-Leap-Flag
029800                       divide   W-Work-Year by 400 giving W-Sub
029900                                remainder W-Sub
030000                       if       W-Sub = 0
030100                                move     "Y" to W-Leap-Flag
030200                       end-if
030300              end-if
030400     end-if.
030500     if       W-Leap-Year
030600              move     29 to Dm-Feb
030700     else
030800              move     28 to Dm-Feb
030900     end-if.
031000*
031100 zz080-Exit.  exit section.
031200*
031300 bb200-Elapsed-Minutes       section.
031400******************************************************************
031500*
031600*    NULL (ZERO) TIMES CONTRIBUTE ZERO - SEE TIMEUTILITY RULE.
031700*
031800     if       Pyt-Time-2 = zero
031900              move     Pyt-Time-1 to Pyt-Elapsed-Minutes
032000     else if  Pyt-Time-1 = zero
032100              move     Pyt-Time-2 to Pyt-Elapsed-Minutes
032200     else
032300              compute  Pyt-Elapsed-Minutes =
032400                       Pyt-Time-2 - Pyt-Time-1
032500     end-if.
032600*
032700 bb200-Exit.  exit section.
032800*
032900 bb300-Holiday-Wktype        section.
033000******************************************************************
033100*
033200     move     "N" to Pyt-Class-Flag.
033300     if       Pyt-Work-Type = Pyt-Prescribed-Wktype
033400       or     Pyt-Work-Type = Pyt-Legal-Wktype
033500              move     "Y" to Pyt-Class-Flag
033600     end-if.
033700*
033800 bb300-Exit.  exit section.
033900*
034000 bb400-Legal-Wktype          section.
034100******************************************************************
034200*
034300     move     "N" to Pyt-Class-Flag.
034400     if       Pyt-Work-Type = Pyt-Legal-Wktype
034500       or     Pyt-Work-Type = Pyt-Work-On-Legal-Wktype
034600              move     "Y" to Pyt-Class-Flag
034700     end-if.
034800*
034900 bb400-Exit.  exit section.
035000*
035100 bb500-Merge-Intervals       section.
035200******************************************************************
035300*
035400*    COMBINES INTERVAL-TABLE-1 AND INTERVAL-TABLE-2 (SET 2 MAY
035500*    BE EMPTY) INTO PYT-MRG-TABLE AND SUMS THE RESULT.  THE
035600*    WORK IS SPLIT ACROSS DD5NN PARAGRAPHS SO EACH PASS CAN BE
035700*    DRIVEN BY A SINGLE PERFORM ... THRU ... VARYING.
035800*
035900     move     low-values to Sw-Clear-View.
036000     move     zero to Sw-Count Pyt-Mrg-Count Pyt-Total-Minutes.
036100*
036200     if       Pyt-Ivl-Count-1 > 0
036300              perform  dd510-Load-Set-1 thru dd510-Exit
036400                       varying Sw-I from 1 by 1
036500                       until   Sw-I > Pyt-Ivl-Count-1.
036600*
036700     if       Pyt-Ivl-Count-2 > 0
036800              perform  dd520-Load-Set-2 thru dd520-Exit
036900                       varying Sw-I from 1 by 1
037000                       until   Sw-I > Pyt-Ivl-Count-2.
037100*
037200     if       Sw-Count = 0
037300              go to bb500-Exit.
037400*
037500*    SIMPLE BUBBLE SORT ON SW-START - THE TABLE IS SMALL (A
037600*    SINGLE DAY'S WORTH OF REQUESTS) SO NO FANCIER METHOD IS
037700*    NEEDED.
037800*
037900     perform  dd530-Bubble-Pass thru dd530-Exit
038000              varying Sw-I from 1 by 1 until Sw-I > Sw-Count
038100              after   Sw-J from 1 by 1
038200                      until Sw-J > Sw-Count - Sw-I.
038300*
038400*    FOLD ADJACENT/OVERLAPPING ENTRIES INTO PYT-MRG-TABLE.
038500*
038600     move     1 to Pyt-Mrg-Count.
038700     move     Sw-Start(1) to Pyt-Mrg-Start(1).
038800     move     Sw-End(1)   to Pyt-Mrg-End(1).
038900     if       Sw-Count > 1
039000              perform  dd550-Fold-Entry thru dd550-Exit
039100                       varying Sw-I from 2 by 1
039200                       until Sw-I > Sw-Count.
039300*
039400     perform  dd560-Sum-Minutes thru dd560-Exit
039500              varying Sw-I from 1 by 1 until Sw-I > Pyt-Mrg-Count.
039600*
039700 bb500-Exit.  exit section.
039800*
039900 dd510-Load-Set-1.
040000     if       Pyt-Ivl-1-End(Sw-I) not > Pyt-Ivl-1-Start(Sw-I)
040100              go to dd510-Exit.
040200     add      1 to Sw-Count.
040300     move     Pyt-Ivl-1-Start(Sw-I) to Sw-Start(Sw-Count).
040400     move     Pyt-Ivl-1-End(Sw-I)   to Sw-End(Sw-Count).
040500 dd510-Exit.  exit.
040600*
040700 dd520-Load-Set-2.
040800     if       Pyt-Ivl-2-End(Sw-I) not > Pyt-Ivl-2-Start(Sw-I)
040900              go to dd520-Exit.
041000     add      1 to Sw-Count.
041100     move     Pyt-Ivl-2-Start(Sw-I) to Sw-Start(Sw-Count).
041200     move     Pyt-Ivl-2-End(Sw-I)   to Sw-End(Sw-Count).
041300 dd520-Exit.  exit.
041400*
041500 dd530-Bubble-Pass.
041600     if       Sw-Start(Sw-J) not > Sw-Start(Sw-J + 1)
041700              go to dd530-Exit.
041800     move     Sw-Start(Sw-J)     to Sw-Temp-Start.
041900     move     Sw-End(Sw-J)       to Sw-Temp-End.
042000     move     Sw-Start(Sw-J + 1) to Sw-Start(Sw-J).
042100     move     Sw-End(Sw-J + 1)   to Sw-End(Sw-J).
042200     move     Sw-Temp-Start      to Sw-Start(Sw-J + 1).
042300     move     Sw-Temp-End        to Sw-End(Sw-J + 1).
042400 dd530-Exit.  exit.
042500*
042600 dd550-Fold-Entry.
042700     if       Sw-Start(Sw-I) > Pyt-Mrg-End(Pyt-Mrg-Count)
042800              add      1 to Pyt-Mrg-Count
042900              move     Sw-Start(Sw-I)
043000                       to Pyt-Mrg-Start(Pyt-Mrg-Count)
043100              move     Sw-End(Sw-I)
043200                       to Pyt-Mrg-End(Pyt-Mrg-Count)
043300              go to dd550-Exit.
043400     if       Sw-End(Sw-I) > Pyt-Mrg-End(Pyt-Mrg-Count)
043500              move     Sw-End(Sw-I) to Pyt-Mrg-End(Pyt-Mrg-Count).
043600 dd550-Exit.  exit.
043700*
043800 dd560-Sum-Minutes.
043900     compute  Pyt-Total-Minutes = Pyt-Total-Minutes
044000              + (Pyt-Mrg-End(Sw-I) - Pyt-Mrg-Start(Sw-I)).
044100 dd560-Exit.  exit.
