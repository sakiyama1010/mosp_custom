000100*
000200*    FILE-CONTROL ENTRY FOR THE HUMAN (EMPLOYEE MASTER) FILE.
000300*
000400* CHANGES:
000500* 11/09/95 VBC - CREATED.
000600*
000700     SELECT PY-Human-File
000800         ASSIGN TO "HUMAN"
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         ACCESS MODE IS SEQUENTIAL
001100         FILE STATUS IS PY-Hum-Status.
