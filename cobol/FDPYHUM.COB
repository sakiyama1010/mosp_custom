000100*
000200*    FD FOR THE HUMAN (EMPLOYEE MASTER) FILE.
000300*
000400* CHANGES:
000500* 11/09/95 VBC - CREATED.
000600*
000700 FD  PY-Human-File
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 256 CHARACTERS.
001000     COPY "WSPYHUM.COB".
