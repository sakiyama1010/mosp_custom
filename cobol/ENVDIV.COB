000100*
000200*    ENVDIV  --  COMMON ENVIRONMENT DIVISION ENTRIES
000300*    =================================================
000400*
000500*    COPIED INTO EVERY PROGRAM OF THE ATTENDANCE/LEAVE
000600*    CUTOFF SUITE IMMEDIATELY AFTER "ENVIRONMENT DIVISION."
000700*    HOLDS THE CONFIGURATION-SECTION / SPECIAL-NAMES ENTRIES
000800*    COMMON TO ALL PROGRAMS SO THAT A CHANGE OF PRINTER OR
000900*    SWITCH ASSIGNMENT IS MADE ONCE, HERE, NOT IN EVERY PROGRAM.
001000*
001100* CHANGES:
001200* 14/03/86 VBC - CREATED FOR THE PAYROLL SUITE, LIFTED FROM SL SUITE.
001300* 22/09/91 VBC - ADDED UPSI-0 FOR THE TEST-DATA SWITCH.
001400* 11/02/99 VBC - Y2K. NO DATE FIELDS HELD HERE - NO CHANGE NEEDED.
001500* 06/06/08 VBC - CLASS TEST-RANGE ADDED FOR CUTOFF-DAY VALIDATION.
001600*
001700 CONFIGURATION SECTION.
001800 SOURCE-COMPUTER.        IBM-4341.
001900 OBJECT-COMPUTER.        IBM-4341.
002000 SPECIAL-NAMES.
002100     C01                 IS TOP-OF-FORM
002200     UPSI-0              ON  STATUS IS SW-TEST-DATA-ON
002300                         OFF STATUS IS SW-TEST-DATA-OFF
002400     CLASS TEST-RANGE    IS "0" THRU "9".
