000100*
000200*    RECORD DEFINITION FOR THE HOLIDAY-REQUEST (LEAVE
000300*    REQUEST) FILE  --  ATTENDANCE/LEAVE CUTOFF SUITE
000400*    USES HRQ-PERSONAL-ID + HRQ-REQUEST-ID AS KEY
000500*
000600*  FILE SIZE 64 BYTES.
000700*
000800* CHANGES:
000900* 19/11/95 VBC - CREATED, LIFTED FROM PY-PAY-TRANSACTIONS-RECORD
001000*                (WSPYHRS).
001100* 30/06/98 VBC - Y2K.  DATES RE-CUT TO PIC 9(8) CCYYMMDD, BINARY.
001200* 14/02/02 VBC - ADDED HRQ-START-TIME/HRQ-END-TIME FOR HOURLY
001300*                LEAVE (TYPE1 = 1, RANGE = 4).
001400* 09/09/06 REN - REQ PY-2611.  ADDED HRQ-WORKFLOW-STATUS 88-LEVELS.
001500*
001600 01  PY-Holiday-Request-Record.
001700     03  Hrq-Personal-Id            pic x(10).
001800     03  Hrq-Request-Id             pic 9(9)   comp.
001900*
002000*    1 = PAID/STOCK HOLIDAY, 2 = SPECIAL HOLIDAY,
002100*    3 = OTHER HOLIDAY, 4 = ABSENCE.
002200*
002300     03  Hrq-Holiday-Type1          pic 9(2).
002400         88  Hrq-Is-Paid-Or-Stock         value 1.
002500         88  Hrq-Is-Special               value 2.
002600         88  Hrq-Is-Other                 value 3.
002700         88  Hrq-Is-Absence               value 4.
002800*
002900*    "PAID" OR "STCK" WHEN TYPE1 = 1, ELSE SPACES.
003000*
003100     03  Hrq-Holiday-Type2          pic x(4).
003200         88  Hrq-Is-Paid-Holiday          value "PAID".
003300         88  Hrq-Is-Stock-Holiday         value "STCK".
003400*
003500*    1 = FULL DAY, 2 = AM HALF, 3 = PM HALF, 4 = HOURLY.
003600*
003700     03  Hrq-Holiday-Range          pic 9.
003800         88  Hrq-Range-Full-Day           value 1.
003900         88  Hrq-Range-AM-Half            value 2.
004000         88  Hrq-Range-PM-Half            value 3.
004100         88  Hrq-Range-Hourly             value 4.
004200     03  Hrq-Holiday-Acquisition-Date  pic 9(8)   comp.
004300     03  Hrq-Request-Start-Date     pic 9(8)   comp.
004400     03  Hrq-Request-End-Date       pic 9(8)   comp.
004500     03  Hrq-Start-Time             pic 9(4)   comp.
004600     03  Hrq-End-Time               pic 9(4)   comp.
004700     03  Hrq-Use-Day                pic 9v9.
004800     03  Hrq-Use-Hour               pic 99.
004900*
005000*    1 = DRAFT, 2 = APPLIED, 3 = APPROVED, 4 = WITHDRAWN,
005100*    5 = CANCEL-APPLIED.
005200*
005300     03  Hrq-Workflow-Status        pic 9.
005400         88  Hrq-Draft                    value 1.
005500         88  Hrq-Applied                  value 2.
005600         88  Hrq-Approved                 value 3.
005700         88  Hrq-Withdrawn                value 4.
005800         88  Hrq-Cancel-Applied           value 5.
005900         88  Hrq-Applied-Or-Further       value 2 thru 3, 5.
006000     03  filler                     pic x(20).
