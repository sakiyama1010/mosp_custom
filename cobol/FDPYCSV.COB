000100*
000200*    FD FOR THE USED-PAID-HOLIDAY CSV EXPORT OUTPUT FILE.
000300*
000400* CHANGES:
000500* 02/12/95 VBC - CREATED.
000600*
000700 FD  Csv-Output-File
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 1024 CHARACTERS.
001000 01  Csv-Output-Record          pic x(1024).
