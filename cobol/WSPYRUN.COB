000100*
000200*    RECORD DEFINITION FOR THE RUN-CARD (BATCH INPUT
000300*    PARAMETERS) FILE  --  ATTENDANCE/LEAVE CUTOFF SUITE
000400*    ONE RECORD, RRN 1, READ ONCE AT START OF RUN.
000500*
000600*  FILE SIZE 64 BYTES.
000700*
000800* CHANGES:
000900* 25/11/95 VBC - CREATED, LIFTED FROM PY-PAY-RECORD (WSPYPAY).
001000* 14/01/98 VBC - ADDED RUN-INCLUDE-LOWER-SECTIONS.
001100*
001200 01  PY-Run-Card-Record.
001300     03  Run-Export-Code           pic x(8).
001400     03  Run-Cutoff-Code           pic x(8).
001500     03  Run-Start-Year            pic 9(4)   comp.
001600     03  Run-Start-Month           pic 99     comp.
001700     03  Run-End-Year              pic 9(4)   comp.
001800     03  Run-End-Month             pic 99     comp.
001900     03  Run-Work-Place-Code       pic x(10).
002000     03  Run-Employment-Contract   pic x(10).
002100     03  Run-Section-Code          pic x(10).
002200     03  Run-Include-Lower-Sections pic x.
002300         88  Run-Lower-Sections-Yes     value "Y".
002400     03  Run-Position-Code         pic x(10).
002500     03  filler                    pic x(2).
002600*
002700 01  PY-Run-Card-Header.
002800     03  Rch-No                    pic 9(7).
002900     03  filler                    pic x(20).
