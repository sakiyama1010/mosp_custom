000100*
000200*    FD FOR THE RUN-CARD (BATCH INPUT PARAMETERS) FILE.
000300*
000400* CHANGES:
000500* 25/11/95 VBC - CREATED.
000600*
000700 FD  PY-Run-Card-File
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 64 CHARACTERS.
001000     COPY "WSPYRUN.COB".
