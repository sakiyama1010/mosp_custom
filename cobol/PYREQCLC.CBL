000100******************************************************************
000200*                                                                *
000300*      LEAVE-REQUEST QUALIFICATION AND DAY CLASSIFICATION        *
000400*                          FOR THE CUTOFF SUITE                  *
000500******************************************************************
000600*
000700 identification          division.
000800*===============================
000900 program-id.             pyreqclc.
001000 author.                 V B Coen FBCS, FIDM, FIDPM.
001100 installation.           Applewood Computers - Time Section.
001200 date-written.           15/01/1986.
001300 date-compiled.
001400 security.               Copyright (C) 1986-2026, V B Coen.
001500*                        Distributed under the GNU General Public
001600*                        License.  See the file COPYING for
001700*                        details.
001800*
001900*    remarks.            Decides whether a single leave request
002000*                        counts against a paid-holiday grant, and
002100*                        classifies a day's mix of holiday, sub-
002200*                        holiday, furikae and work-on-holiday
002300*                        requests into a day-type and effective
002400*                        work-type code.  Called with REQ-FUNCTION
002500*                        set to TQ or DC - see WSPYREQC copybook.
002600*
002700*    version.            1.00 of 15/01/86.
002800*
002900* changes:
003000* 15/01/86 vbc - created, lifted from the old mod-11 check-digit
003100*                module (maps09) whose table-search shape suited
003200*                this job well.
003300* 19/11/95 vbc - added the range-label lookup (allTime/frontTime/
003400*                backTime) for the applied-date export text.
003500* 30/06/98 vbc - y2k.  all dates re-cut to pic 9(8) ccyymmdd.
003600* 17/09/02 ren - req py-1877.  workflow-status test widened to
003700*                "applied or further" per the new cancellation-in-
003800*                flight statuses.
003900* 09/09/06 ren - req py-2611.  added the day-classify (dc)
004000*                function and its calc-totals block.
004100* 21/01/09 ren - req py-4471.  capitalised vars, paragraphs etc.
004200* 18/05/09 ren - req py-4483.  the am/pm half-holiday test only
004300*                mirrored hol/sub across the half - a furikae or
004400*                a work-on-holiday substitute booked against one
004500*                half only was not being manufactured onto the
004600*                other half.  added the woh-sub-am/pm cross-
004700*                check.  bb200-calc-totals was only ever
004800*                returning req-calc-work-days and req-calc-woh-
004900*                count - it now works out every paid/stock/
005000*                special/other/absence day+hour total and the
005100*                sub-holiday and legal/prescribed woh counts.
005200* 02/06/09 ren - req py-4491.  stock leave has an hourly range
005300*                the same as paid, special, other and absence -
005400*                bb200-calc-totals was leaving req-calc-stock-
005500*                hours unset.  now summed the same way as the
005600*                other three unconditional hour totals.
005700*
005800******************************************************************
005900* Copyright Notice.
006000* ****************
006100*
006200* This notice supersedes all prior notices & was updated
006300* 2024-04-16.
006400*
006500* These files and programs are part of the Applewood Computers
006600* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
006700* and later.
006800*
006900* This program is now free software; you can redistribute it
007000* and/or modify it under the terms listed here and of the GNU
007100* General Public License as published by the Free Software
007200* Foundation; version 3 and later as revised for PERSONAL USAGE
007300* ONLY and that includes for use within a business but EXCLUDES
007400* repackaging or for Resale, Rental or Hire in ANY way.
007500*
007600* Persons interested in repackaging, redevelopment for the
007700* purpose of resale or distribution in a rental or hire mode must
007800* get in touch with the copyright holder with your commercial
007900* plans and proposals.
008000*
008100* ACAS is distributed in the hope that it will be useful, but
008200* WITHOUT ANY WARRANTY; without even the implied warranty of
008300* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
008400* GNU General Public License for more details. If it breaks, you
008500* own both pieces but I will endeavour to fix it, providing you
008600* tell me about the problem.
008700*
008800* You should have received a copy of the GNU General Public
008900* License along with ACAS; see the file COPYING.  If not, write
009000* to the Free Software Foundation, 59 Temple Place, Suite 330,
009100* Boston, MA 02111-1307 USA.
009200*
009300******************************************************************
009400*
009500 environment             division.
009600*===============================
009700*
009800 copy  "envdiv.cob".
009900 input-output            section.
010000*------------------------------
010100*
010200 data                    division.
010300*===============================
010400 working-storage section.
010500*----------------------
010600*
010700*    RANGE-LABEL TABLE (LIFTED FROM CUTP-RANGE-LABEL AT CALL
010800*    TIME BY THE CALLER - HELD HERE ONLY AS THE SEARCH TARGET).
010900*
011000 01  Ws-Data.
011100     03  Range-Labels.
011200         05  filler          pic x(13) value "1AllTime    ".
011300         05  filler          pic x(13) value "2FrontTime  ".
011400         05  filler          pic x(13) value "3BackTime   ".
011500     03  Range-Label-Table redefines Range-Labels.
011600         05  Rl-Entry               occurs 3  indexed by Rl-Ix.
011700             07  Rl-Code            pic 9.
011800             07  Rl-Text            pic x(12).
011900*
012000*        SNAPSHOTS OF THE LINKAGE FLAGS TAKEN ONCE AT THE TOP
012100*        OF THE DAY-CLASSIFY LOGIC SO THE FULL/HALF TESTS BELOW
012200*        DO NOT KEEP RE-QUALIFYING THE LINKAGE RECORD.
012300*
012400     03  W-Woh-Flags                pic xx    value spaces.
012500     03  W-Woh-Flags-R redefines W-Woh-Flags.
012600         05  W-Woh-Exists-Sv        pic x.
012700         05  W-Woh-Nosub-Sv         pic x.
012800     03  W-Half-Flags               pic x(4)  value spaces.
012900     03  W-Half-Flags-R redefines W-Half-Flags.
013000         05  W-Am-Flags-Sv          pic xx.
013100         05  W-Pm-Flags-Sv          pic xx.
013200     03  filler                     pic x(06) value spaces.
013300*
013400     77  Day-Value-Full             pic 9v9   value 1.0.
013500     77  Day-Value-Half             pic 9v9   value 0.5.
013600     77  Day-Value-Hourly           pic 9v9   value 0.0.
013700     77  W-Sub                      pic 9     comp.
013800*
013900 linkage                 section.
014000*-------------------------------
014100*
014200 copy  "wspyreqc.cob".
014300*
014400 procedure division  using  Pyreqclc-Ws.
014500*=======================================
014600*
014700 main.
014800     move     0 to Req-Return-Code.
014900     if       Req-Fn-Test-Qualifying
015000              perform  bb100-Test-Qualifying
015100     else if  Req-Fn-Day-Classify
015200              perform  bb200-Day-Classify
015300     else
015400              move     9 to Req-Return-Code.
015500     go       to main-exit.
015600*
015700 bb100-Test-Qualifying.
015800*
015900*    (A) TYPE1/TYPE2 MATCH THE WANTED PAID-HOLIDAY CODES,
016000*    (B) RANGE IS NOT HOURLY, (C) START-DATE IN THE CUTOFF
016100*    WINDOW, (D) STATUS APPLIED-OR-FURTHER.  ALL FOUR MUST
016200*    HOLD OR THE REQUEST DOES NOT QUALIFY.
016300*
016400     move     "N" to Req-Qualifies.
016500     move     Day-Value-Hourly to Req-Day-Value.
016600     move     spaces to Req-Range-Label.
016700*
016800     if       Req-T-Type1 not = Req-Want-Type1
016900              go to bb100-Exit.
017000     if       Req-Want-Type2 not = spaces
017100       and    Req-T-Type2 not = Req-Want-Type2
017200              go to bb100-Exit.
017300     if       Req-T-Range = 4
017400              go to bb100-Exit.
017500     if       Req-T-Start-Date < Req-Cutoff-Start-Date
017600       or     Req-T-Start-Date > Req-Cutoff-End-Date
017700              go to bb100-Exit.
017800     if       Req-T-Workflow-Status = 1
017900       or     Req-T-Workflow-Status = 4
018000              go to bb100-Exit.
018100*
018200     move     "Y" to Req-Qualifies.
018300     evaluate Req-T-Range
018400         when  1     move  Day-Value-Full  to Req-Day-Value
018500         when  2     move  Day-Value-Half  to Req-Day-Value
018600         when  3     move  Day-Value-Half  to Req-Day-Value
018700     end-evaluate.
018800*
018900     set      Rl-Ix to 1.
019000     search   Rl-Entry
019100              at end       move  spaces to Req-Range-Label
019200              when  Rl-Code (Rl-Ix) = Req-T-Range
019300                   move  Rl-Text (Rl-Ix) to Req-Range-Label.
019400*
019500 bb100-Exit.  exit.
019600*
019700 bb200-Day-Classify.
019800*
019900*    FULL HOLIDAY - A PLAIN HOLIDAY OR SUB-HOLIDAY REQUEST
020000*    COVERING THE WHOLE DAY, UNLESS A "WORK ON HOLIDAY, NO
020100*    SUBSTITUTE" REQUEST OVERRIDES IT BACK TO A WORK DAY; OR A
020200*    FULL FURIKAE DAY WITH NO WORK-ON-HOLIDAY REQUEST AT ALL.
020300*
020400     move     Req-Woh-Exists to W-Woh-Exists-Sv.
020500     move     Req-Woh-No-Substitute to W-Woh-Nosub-Sv.
020600     move     Req-Hol-Am to W-Am-Flags-Sv (1:1).
020700     move     Req-Sub-Am to W-Am-Flags-Sv (2:1).
020800     move     Req-Hol-Pm to W-Pm-Flags-Sv (1:1).
020900     move     Req-Sub-Pm to W-Pm-Flags-Sv (2:1).
021000*
021100     move     "N" to Req-Is-Full-Holiday.
021200     if       Req-Sub-Full = "Y"
021300              move     "Y" to Req-Is-Full-Holiday.
021400     if       Req-Hol-Full = "Y"
021500       and    W-Woh-Nosub-Sv not = "Y"
021600              move     "Y" to Req-Is-Full-Holiday.
021700     if       Req-Furikae-Full = "Y"
021800       and    W-Woh-Exists-Sv not = "Y"
021900              move     "Y" to Req-Is-Full-Holiday.
022000*
022100*    AM/PM HALF HOLIDAY - AS ABOVE BUT PER HALF, WITH THE
022200*    WORK-ON-HOLIDAY OVERRIDE MEANT TO MIRROR THE SAME HALF
022300*    ONLY.  FULL HOLIDAY OUTRANKS EITHER HALF.
022400*
022500*
022600*    A FURIKAE OR WORK-ON-HOLIDAY-SUBSTITUTE BOOKED AGAINST ONE
022700*    HALF ONLY IS MANUFACTURED ONTO THE OTHER HALF WHEN THE
022800*    OTHER HALF HAS NO CONFLICTING ENTRY OF ITS OWN - A HALF-DAY
022900*    FURIKAE IS TAKEN AGAINST THE HALF NOT ALREADY CANCELLED OUT
023000*    BY ITS OWN SUBSTITUTE, AND VICE-VERSA.
023100*
023200     move     "N" to Req-Is-Am-Holiday.
023300     move     "N" to Req-Is-Pm-Holiday.
023400     if       Req-Is-Full-Holiday not = "Y"
023500              if     W-Am-Flags-Sv not = "  "
023600                     or (Req-Furikae-Am = "Y"
023700                         and Req-Woh-Sub-Am not = "Y")
023800                     or (Req-Woh-Sub-Pm = "Y"
023900                         and Req-Furikae-Pm not = "Y")
024000                     move  "Y" to Req-Is-Am-Holiday
024100              end-if
024200              if     W-Pm-Flags-Sv not = "  "
024300                     or (Req-Furikae-Pm = "Y"
024400                         and Req-Woh-Sub-Pm not = "Y")
024500                     or (Req-Woh-Sub-Am = "Y"
024600                         and Req-Furikae-Am not = "Y")
024700                     move  "Y" to Req-Is-Pm-Holiday
024800              end-if.
024900     if       Req-Is-Am-Holiday = "Y" and Req-Is-Pm-Holiday = "Y"
025000              move     "Y" to Req-Is-Full-Holiday
025100              move     "N" to Req-Is-Am-Holiday
025200              move     "N" to Req-Is-Pm-Holiday.
025300*
025400*    WORK DAY - EVERYTHING ELSE, UNLESS THE CALENDAR ITSELF
025500*    SAYS TODAY IS A HOLIDAY WITH NO WORK-ON-HOLIDAY REQUEST TO
025600*    OVERRIDE IT.
025700*
025800     move     "Y" to Req-Is-Work-Day.
025900     if       Req-Is-Full-Holiday = "Y"
026000              move     "N" to Req-Is-Work-Day.
026100     if       W-Woh-Exists-Sv not = "Y"
026200       and    Req-Calendar-Is-Holiday = "Y"
026300              move     "N" to Req-Is-Work-Day.
026400*
026500*    EFFECTIVE WORK-TYPE - FIRST MATCH WINS.
026600*
026700     move     spaces to Req-Effective-Wktype.
026800     if       Req-Attend-Exists = "Y"
026900              move     Req-Attend-Wktype to Req-Effective-Wktype
027000              go to bb200-Calc-Totals.
027100     if       Req-Is-Full-Holiday = "Y"
027200              move     Req-Furikae-Wktype to Req-Effective-Wktype
027300              go to bb200-Calc-Totals.
027400     if       Req-Wtc-Exists = "Y"
027500              move     Req-Wtc-Wktype to Req-Effective-Wktype
027600              go to bb200-Calc-Totals.
027700     if       Req-Woh-Exists = "Y"
027800              move     Req-Woh-Sub-Wktype to Req-Effective-Wktype
027900              go to bb200-Calc-Totals.
028000     move     Req-Calendar-Wktype to Req-Effective-Wktype.
028100*
028200 bb200-Calc-Totals.
028300     move     zero to Req-Calc-Work-Days.
028400     move     zero to Req-Calc-Woh-Count.
028500     if       Req-Is-Full-Holiday = "Y"
028600              move     zero to Req-Calc-Work-Days
028700     else if  Req-Is-Am-Holiday = "Y" or Req-Is-Pm-Holiday = "Y"
028800              move     Day-Value-Half to Req-Calc-Work-Days
028900     else
029000              move     Day-Value-Full to Req-Calc-Work-Days.
029100     if       Req-Woh-No-Substitute = "Y"
029200              move     1 to Req-Calc-Woh-Count.
029300*
029400*    LEGAL/PRESCRIBED WORK-ON-HOLIDAY COUNTS NEED BOTH THE
029500*    NO-SUBSTITUTE FLAG AND A MATCHING WOH-HOLIDAY-TYPE CODE.
029600*
029700     move     zero to Req-Calc-Legal-Woh-Count.
029800     move     zero to Req-Calc-Presc-Woh-Count.
029900     if       Req-Woh-No-Substitute = "Y"
030000              if     Req-Woh-Is-Legal
030100                     move  1 to Req-Calc-Legal-Woh-Count
030200              end-if
030300              if     Req-Woh-Is-Prescribed
030400                     move  1 to Req-Calc-Presc-Woh-Count
030500              end-if.
030600*
030700*    PAID/STOCK/SPECIAL/OTHER/ABSENCE DAY TOTALS ARE ZEROED WHEN
030800*    THE EMPLOYEE WORKED THE HOLIDAY WITH NO SUBSTITUTE DAY OFF -
030900*    THE DAY WAS WORKED, SO IT CANNOT ALSO COUNT AS LEAVE TAKEN.
031000*    THE HOUR-BASED FIGURES BELOW ARE NEVER GATED THIS WAY, AS
031100*    THEY COME FROM THE HOURLY RANGE WHICH NEVER QUALIFIES AS A
031200*    HOLIDAY DAY IN THE FIRST PLACE.
031300*
031400     if       Req-Woh-No-Substitute = "Y"
031500              move     zero to Req-Calc-Paid-Days
031600              move     zero to Req-Calc-Stock-Days
031700              move     zero to Req-Calc-Special-Days
031800              move     zero to Req-Calc-Other-Days
031900              move     zero to Req-Calc-Absence-Days
032000     else
032100              move     Req-Paid-Use-Day    to Req-Calc-Paid-Days
032200              move     Req-Stock-Use-Day   to Req-Calc-Stock-Days
032300              move     Req-Special-Use-Day to Req-Calc-Special-Days
032400              move     Req-Other-Use-Day   to Req-Calc-Other-Days
032500              move     Req-Absence-Use-Day to Req-Calc-Absence-Days.
032600     move     Req-Paid-Use-Hour    to Req-Calc-Paid-Hours.
032700     move     Req-Stock-Use-Hour   to Req-Calc-Stock-Hours.
032800     move     Req-Special-Use-Hour to Req-Calc-Special-Hours.
032900     move     Req-Other-Use-Hour   to Req-Calc-Other-Hours.
033000     move     Req-Absence-Use-Hour to Req-Calc-Absence-Hours.
033100*
033200*    SUB-HOLIDAY (COMPENSATORY LEAVE) DAYS ARE NEVER GATED BY
033300*    THE WORK-ON-HOLIDAY FLAG - TAKING A SUB-HOLIDAY IS ITSELF
033400*    THE SUBSTITUTE, NOT LEAVE TAKEN ON TOP OF ONE.
033500*
033600     move     Req-Sub-Legal-Use-Day to Req-Calc-Sub-Legal-Days.
033700     move     Req-Sub-Presc-Use-Day to Req-Calc-Sub-Presc-Days.
033800     move     Req-Sub-Night-Use-Day to Req-Calc-Sub-Night-Days.
033900     add      Req-Sub-Legal-Use-Day  Req-Sub-Presc-Use-Day
034000              Req-Sub-Night-Use-Day  giving Req-Calc-Sub-Days.
034100*
034200 bb200-Exit.  exit.
034300*
034400 main-exit.   exit program.
