000100*
000200*    RECORD DEFINITION FOR THE HUMAN (EMPLOYEE MASTER)
000300*             FILE  --  ATTENDANCE/LEAVE CUTOFF SUITE
000400*         USES HUM-PERSONAL-ID + HUM-CONCURRENT-NO AS KEY
000500*
000600*  A CONCURRENT (MULTI-SECTION) EMPLOYEE CARRIES ONE RECORD
000700*  PER SECTION ASSIGNMENT, ALL SHARING THE SAME PERSONAL-ID.
000800*
000900*  FILE SIZE 256 BYTES.
001000*
001100* CHANGES:
001200* 11/09/95 VBC - CREATED FOR THE ATTENDANCE/LEAVE CUTOFF SUITE,
001300*                LIFTED FROM PY-EMPLOYEE-RECORD (WSPYEMP).
001400* 04/03/96 VBC - ADDED HUM-CUTOFF-CODE, HUM-EMPLOYMENT-CONTRACT
001500*                & HUM-WORK-PLACE FOR EXPORT SCOPE FILTERING.
001600* 19/07/98 VBC - Y2K.  HUM-DATE-XXXX FIELDS RE-CUT TO PIC 9(8)
001700*                CCYYMMDD, BINARY.  NO MORE 2-DIGIT YEARS HELD.
001800* 12/06/03 VBC - ADDED HUM-CONCURRENT-NO & 88-LEVELS FOR STATE.
001900* 21/01/09 REN - REQ PY-4471.  ADDED HUM-POSITION-CODE.
002000*
002100 01  PY-Human-Record.
002200     03  Hum-Personal-Id          pic x(10).
002300     03  Hum-Concurrent-No        pic 99          comp.
002400     03  Hum-Employee-Code        pic x(10).
002500     03  Hum-Last-Name            pic x(20).
002600     03  Hum-First-Name           pic x(20).
002700     03  Hum-Section-Code         pic x(10).
002800     03  Hum-Section-Name         pic x(30).
002900     03  Hum-Work-Place-Code      pic x(10).
003000     03  Hum-Employment-Contract  pic x(10).
003100     03  Hum-Position-Code        pic x(10).
003200     03  Hum-Cutoff-Code          pic x(8).
003300*
003400*    1 = PRESENCE (ACTIVE), 2 = SUSPENDED.
003500*
003600     03  Hum-Employee-State       pic 9.
003700         88  Hum-Presence               value 1.
003800         88  Hum-Suspended              value 2.
003900*
004000*    ALL DATES CCYYMMDD, ZERO WHEN NOT APPLICABLE.
004100*
004200     03  Hum-State-Eff-Date       pic 9(8)   comp.
004300     03  Hum-Hire-Date            pic 9(8)   comp.
004400     03  Hum-Leaver-Date          pic 9(8)   comp.
004500     03  filler                   pic x(94).
