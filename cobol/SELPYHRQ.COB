000100*
000200*    FILE-CONTROL ENTRY FOR THE HOLIDAY-REQUEST (LEAVE
000300*    APPLICATION) FILE.
000400*
000500* CHANGES:
000600* 19/11/95 VBC - CREATED.
000700*
000800     SELECT PY-Holiday-Request-File
000900         ASSIGN TO "HOLREQ"
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         ACCESS MODE IS SEQUENTIAL
001200         FILE STATUS IS PY-Hrq-Status.
