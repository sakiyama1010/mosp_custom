000100*
000200*    RECORD DEFINITION FOR THE EXPORT-FIELD (EXPORT
000300*    LAYOUT MASTER) FILE  --  ATTENDANCE/LEAVE CUTOFF SUITE
000400*    USES EXF-EXPORT-CODE + EXF-FIELD-SEQ AS KEY
000500*
000600*  SMALL (ONE SCREENFUL) MASTER GIVING THE OUTPUT COLUMN
000700*  LIST AND ORDER FOR EACH EXPORT-CODE.
000800*
000900*  FILE SIZE 32 BYTES.
001000*
001100* CHANGES:
001200* 21/11/95 VBC - CREATED, LIFTED FROM PY-CHK-RECORD (WSPYCHK).
001300* 02/12/98 REN - REQ PY-1042.  ADDED EXF-DISPLAY-LABEL.
001400*
001500 01  PY-Export-Field-Record.
001600     03  Exf-Export-Code       pic x(8).
001700     03  Exf-Field-Seq         pic 9(3)   comp.
001800*
001900*    ONE OF:  EMPLOYEE-CODE, FULL-NAME, SECTION-NAME,
002000*    SECTION-DISPLAY, ACQUISITION-DATE, USED-DAYS,
002100*    APPLIED-DATE.
002200*
002300     03  Exf-Field-Name        pic x(20).
002400     03  Exf-Display-Label     pic x(20).
002500     03  filler                pic x(6).
002600*
002700*   HEADER (RRN 1 PER EXPORT-CODE) - EXPORT TYPE & THE
002800*   "SUPPRESS HEADER ROW" FLAG READ ONCE AHEAD OF THE
002900*   FIELD LIST ITSELF.
003000*
003100 01  PY-Export-Hdr-Record.
003200     03  Exh-Export-Code           pic x(8).
003300     03  Exh-Export-Type           pic x.
003400         88  Exh-Type-Csv                value "C".
003500     03  Exh-Suppress-Header       pic x.
003600         88  Exh-No-Header                value "Y".
003700     03  filler                    pic x(52).
