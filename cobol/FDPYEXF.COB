000100*
000200*    FD FOR THE EXPORT-FIELD (OUTPUT COLUMN LAYOUT) FILE.
000300*
000400* CHANGES:
000500* 21/11/95 VBC - CREATED.
000600*
000700 FD  PY-Export-Field-File
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 54 CHARACTERS.
001000     COPY "WSPYEXF.COB".
