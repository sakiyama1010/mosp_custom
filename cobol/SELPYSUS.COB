000100*
000200*    FILE-CONTROL ENTRY FOR THE SUSPENSION (LEAVE-OF-ABSENCE)
000300*    HISTORY FILE.
000400*
000500* CHANGES:
000600* 03/11/95 VBC - CREATED.
000700*
000800     SELECT PY-Suspension-File
000900         ASSIGN TO "SUSPEND"
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         ACCESS MODE IS SEQUENTIAL
001200         FILE STATUS IS PY-Sus-Status.
