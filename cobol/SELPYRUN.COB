000100*
000200*    FILE-CONTROL ENTRY FOR THE RUN-CARD (BATCH INPUT
000300*    PARAMETERS) FILE.  RELATIVE, ONE RECORD, RRN 1, READ
000400*    ONCE AT AA010.
000500*
000600* CHANGES:
000700* 25/11/95 VBC - CREATED.
000800*
000900     SELECT PY-Run-Card-File
001000         ASSIGN TO "RUNCARD"
001100         ORGANIZATION IS RELATIVE
001200         ACCESS MODE IS RANDOM
001300         RELATIVE KEY IS PY-Run-Rrn
001400         FILE STATUS IS PY-Run-Status.
